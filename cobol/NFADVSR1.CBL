000100******************************************************************
000200* FECHA       : 20/10/1989                                       *
000300* PROGRAMADOR : E. CASTELLANOS (ECAS)                            *
000400* APLICACION  : NRL FANTASY ASSISTANT                            *
000500* PROGRAMA    : NFADVSR1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : TERCER Y ULTIMO PASO DE LA CORRIDA. CON EL       *
000800*             : EQUIPO FANTASY, EL MAESTRO DE JUGADORES, LAS     *
000900*             : PROYECCIONES Y LOS PRECIOS YA CARGADOS EN        *
001000*             : MEMORIA, RECOMIENDA CAPITAN/SUBCAPITAN, ARMA     *
001100*             : SUGERENCIAS DE TRASPASO, RANQUEA JUGADORES POR   *
001200*             : VALOR Y ANALIZA EL IMPACTO DE LAS RONDAS DE      *
001300*             : DESCANSO 13 A 17.                                *
001400* ARCHIVOS    : SQUAD=ENTRADA, PLAYERS=ENTRADA, PROJOUT=ENTRADA  *
001500*             : PRICES=ENTRADA, RPTFILE=SALIDA (DISP=MOD,        *
001600*             : PASO 3 DE 3, CIERRA EL REPORTE DE LA CORRIDA)    *
001700* INSTALADO   : DD/MM/AAAA                                       *
001800* BPM/RATIONAL: 31106                                            *
001900* NOMBRE      : PASO 3 DE LA CORRIDA DE PUNTEO FANTASY           *
002000******************************************************************
002100*-----------------------------------------------------------------
002200*                      HISTORIAL DE CAMBIOS
002300*-----------------------------------------------------------------
002400* 20/10/1989 ECAS CR-31106  PRIMERA VERSION. CAPITAN Y            CR-31106
002500*                 SUBCAPITAN UNICAMENTE, SIN TRASPASOS.           CR-31106
002600* 11/03/1990 ECAS CR-31155  SE AGREGA LA SECCION DE TRASPASOS     CR-31155
002700*                 (PRODUCTO CRUZADO PEOR-3 X MEJOR-10).           CR-31155
002800* 24/09/1991 RQUI CR-31310  SE AGREGA VALUE PICKS CON FILTRO      CR-31310
002900*                 OPCIONAL DE POSICION POR SUBCADENA.             CR-31310
003000* 30/05/1992 RQUI CR-31380  SE AGREGA EL ANALISIS DE RONDAS DE    CR-31380
003100*                 DESCANSO 13 A 17 Y LAS SUGERENCIAS DE CAMBIO.   CR-31380
003200* 16/01/1994 LPORT CR-31560 CORRIGE ORDEN DEL PRODUCTO CRUZADO    CR-31560
003300*                 DE TRASPASOS, ORDENABA POR VALUE-GAIN EN VEZ    CR-31560
003400*                 DE POINTS-GAIN.                                 CR-31560
003500* 08/11/1995 LPORT CR-31780 SE AGREGA EL PRESUPUESTO DE           CR-31780
003600*                 TRASPASOS DISPONIBLES (TARJETA DE PARAMETROS).  CR-31780
003700* 22/07/1997 LPORT CR-31960 RECOMENDACION GENERAL DE 4 NIVELES    CR-31960
003800*                 SEGUN EL IMPACTO TOTAL DE DESCANSOS.            CR-31960
003900* 30/10/1998 JMEND Y2K-0033 AMPLIACION DE WKS-RUN-DATE A 8        Y2K-0033
004000*                 POSICIONES (ERA 6, SOLO DD/MM/AA).              Y2K-0033
004100* 09/02/1999 JMEND Y2K-0044 VERIFICADO CONTRA RONDAS DE PRUEBA    Y2K-0044
004200*                 CON FECHA DE SISTEMA 01/01/2000. SIN HALLAZGOS. Y2K-0044
004300* 14/04/2003 JMEND CR-32310 BANDERA DE TRASPASO AGRESIVO CUANDO   CR-32310
004400*                 EL IMPACTO TOTAL SUPERA 8 JUGADORES.            CR-32310
004500* 26/08/2008 DORTI CR-32820 SE AGREGA EL TOTAL DE PROYECCION DEL  CR-32820
004600*                 EQUIPO A LA SECCION DE TRASPASOS.               CR-32820
004700* 15/02/2012 DORTI CR-33120 LA TABLA DE JUGADORES EN MEMORIA      CR-33120
004800*                 SUBE DE 300 A 600 CUPOS POR CRECIMIENTO DE LA   CR-33120
004900*                 LIGA.                                           CR-33120
005000* 27/05/2021 SVALL CR-33902 REVISION GENERAL DE COMENTARIOS PARA  CR-33902
005100*                 LA MIGRACION DEL AMBIENTE DE PRUEBAS A PROD.    CR-33902
005200*-----------------------------------------------------------------
005300 IDENTIFICATION DIVISION.
005400 PROGRAM-ID.                     NFADVSR1.
005500 AUTHOR.                         E. CASTELLANOS.
005600 INSTALLATION.                   NRL FANTASY DATA CENTER.
005700 DATE-WRITTEN.                   20/10/1989.
005800 DATE-COMPILED.
005900 SECURITY.                       CONFIDENCIAL - SOLO PERSONAL
006000                                  AUTORIZADO DEL CENTRO DE COMPUTO
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     C01                       IS TOP-OF-FORM
006500     CLASS WKS-CLASE-DIGITOS   IS "0" THRU "9"
006600     UPSI-0 ON STATUS IS       WKS-SW-REPROCESO-ON
006700            OFF STATUS IS      WKS-SW-REPROCESO-OFF.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000******************************************************************
007100*              A R C H I V O S   D E   E N T R A D A
007200******************************************************************
007300     SELECT SQUAD      ASSIGN   TO SQUAD
007400            ORGANIZATION         IS LINE SEQUENTIAL
007500            FILE STATUS          IS FS-SQUAD
007600                                    FSE-SQUAD.
007700     SELECT PLAYERS    ASSIGN   TO PLAYERS
007800            ORGANIZATION         IS LINE SEQUENTIAL
007900            FILE STATUS          IS FS-PLAYERS
008000                                    FSE-PLAYERS.
008100     SELECT PROJOUT    ASSIGN   TO PROJOUT
008200            ORGANIZATION         IS LINE SEQUENTIAL
008300            FILE STATUS          IS FS-PROJOUT
008400                                    FSE-PROJOUT.
008500     SELECT PRICES     ASSIGN   TO PRICES
008600            ORGANIZATION         IS LINE SEQUENTIAL
008700            FILE STATUS          IS FS-PRICES
008800                                    FSE-PRICES.
008900******************************************************************
009000*              A R C H I V O S   D E   S A L I D A
009100******************************************************************
009200     SELECT RPTFILE    ASSIGN   TO RPTFILE
009300            ORGANIZATION        IS LINE SEQUENTIAL
009400            FILE STATUS         IS FS-RPTFILE.
009500
009600 DATA DIVISION.
009700 FILE SECTION.
009800******************************************************************
009900*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
010000******************************************************************
010100 FD  SQUAD.
010200     COPY NFSQUAD.
010300 FD  PLAYERS.
010400     COPY NFPLYR.
010500 FD  PROJOUT.
010600     COPY NFPROJ.
010700 FD  PRICES.
010800     COPY NFPRICE.
010900*   REPORTE IMPRESO DE 132 COLUMNAS, COMPARTIDO POR LOS 3 PASOS.
011000 FD  RPTFILE
011100     RECORD CONTAINS 132 CHARACTERS.
011200 01  RPT-LINE                    PIC X(132).
011300
011400 WORKING-STORAGE SECTION.
011500******************************************************************
011600*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011700******************************************************************
011800 01 WKS-FS-STATUS.
011900    02 FS-SQUAD                  PIC 9(02) VALUE ZEROES.
012000    02 FSE-SQUAD.
012100       04 FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
012200       04 FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
012300       04 FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
012400    02 FS-PLAYERS                PIC 9(02) VALUE ZEROES.
012500    02 FSE-PLAYERS.
012600       04 FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
012700       04 FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
012800       04 FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
012900    02 FS-PROJOUT                PIC 9(02) VALUE ZEROES.
013000    02 FSE-PROJOUT.
013100       04 FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
013200       04 FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
013300       04 FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
013400    02 FS-PRICES                 PIC 9(02) VALUE ZEROES.
013500    02 FSE-PRICES.
013600       04 FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
013700       04 FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
013800       04 FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
013900    02 FS-RPTFILE                PIC 9(02) VALUE ZEROES.
014000    02 PROGRAMA                  PIC X(08) VALUE SPACES.
014100    02 ARCHIVO                   PIC X(08) VALUE SPACES.
014200    02 ACCION                    PIC X(10) VALUE SPACES.
014300    02 LLAVE                     PIC X(32) VALUE SPACES.
014400******************************************************************
014500*                 88-LEVELS DE FIN DE ARCHIVO                    *
014600******************************************************************
014700 01 WKS-SWITCHES.
014800    02 WKS-SW-EOF-SQUAD          PIC X(01) VALUE "N".
014900       88 WKS-FIN-SQUAD                     VALUE "S".
015000    02 WKS-SW-EOF-PLAYERS        PIC X(01) VALUE "N".
015100       88 WKS-FIN-PLAYERS                   VALUE "S".
015200    02 WKS-SW-EOF-PROJOUT        PIC X(01) VALUE "N".
015300       88 WKS-FIN-PROJOUT                   VALUE "S".
015400    02 WKS-SW-EOF-PRICES         PIC X(01) VALUE "N".
015500       88 WKS-FIN-PRICES                    VALUE "S".
015600    02 WKS-SW-REPROCESO-ON       PIC X(01) VALUE "N".
015700    02 WKS-SW-REPROCESO-OFF      PIC X(01) VALUE "S".
015800******************************************************************
015900*           PARAMETROS DE CORRIDA LEIDOS DE SYSIN (TARJETA)      *
016000******************************************************************
016100 01 WKS-PARM-CARD                PIC X(80) VALUE SPACES.
016200 01 WKS-PARM-CARD-R REDEFINES WKS-PARM-CARD.
016300    02 WKS-PARM-SEASON           PIC 9(04).
016400    02 WKS-PARM-ROUND            PIC 9(02).
016500    02 WKS-PARM-BANCA            PIC 9(06).
016600    02 WKS-PARM-PRESUP-TRASPASO  PIC 9(02).
016700    02 WKS-PARM-POS-FILTRO       PIC X(03).
016800    02 WKS-PARM-TOP-N            PIC 9(02).
016900    02 WKS-PARM-FILLER           PIC X(61).
017000 01 WKS-RUN-DATE                 PIC 9(08) VALUE ZEROES.
017100 01 WKS-RUN-DATE-R REDEFINES WKS-RUN-DATE.
017200    02 WKS-RUN-YY                PIC 9(04).
017300    02 WKS-RUN-MM                PIC 9(02).
017400    02 WKS-RUN-DD                PIC 9(02).
017500******************************************************************
017600*        TABLA DE JUGADORES (MAESTRO COMPLETO EN MEMORIA)        *
017700******************************************************************
017800 01 WKS-JUG-CONTROL.
017900    02 WKS-JUG-CNT                PIC 9(04) COMP VALUE ZERO.
018000 01 WKS-TABLA-JUG.
018100    02 WKS-JUG  OCCURS 1 TO 600 TIMES
018200                 DEPENDING ON   WKS-JUG-CNT
018300                 ASCENDING KEY IS WJ-PLAYER-ID
018400                 INDEXED BY     IDX-JUG.
018500       04 WJ-PLAYER-ID           PIC 9(05).
018600       04 WJ-NAME                PIC X(30).
018700       04 WJ-TEAM                PIC X(30).
018800       04 WJ-POS                 PIC X(03).
018900       04 WJ-ACTIVO              PIC X(01).
019000 01 WKS-TABLA-JUG-ALT REDEFINES WKS-TABLA-JUG.
019100    02 FILLER                    PIC X(42000).
019200******************************************************************
019300*            TABLA DE PROYECCIONES (RONDA OBJETIVO)              *
019400******************************************************************
019500 01 WKS-PROY-CONTROL.
019600    02 WKS-PROY-CNT               PIC 9(04) COMP VALUE ZERO.
019700 01 WKS-TABLA-PROY.
019800    02 WKS-PROY OCCURS 1 TO 600 TIMES
019900                 DEPENDING ON   WKS-PROY-CNT
020000                 ASCENDING KEY IS WP-PLAYER-ID
020100                 INDEXED BY     IDX-PROY.
020200       04 WP-PLAYER-ID           PIC 9(05).
020300       04 WP-PRED                PIC S9(03)V9(01).
020400       04 WP-CONF                PIC 9V99.
020500       04 WP-AVG3                PIC S9(03)V9(01).
020600       04 WP-AVGALL              PIC S9(03)V9(01).
020700       04 WP-AVGMIN              PIC 9(03)V9(01).
020800 01 WKS-TABLA-PROY-ALT REDEFINES WKS-TABLA-PROY.
020900    02 FILLER                    PIC X(7800).
021000******************************************************************
021100*         TABLA DE PRECIOS (RONDA OBJETIVO MENOS UNO)            *
021200******************************************************************
021300 01 WKS-PRECIO-CONTROL.
021400    02 WKS-PRECIO-CNT             PIC 9(04) COMP VALUE ZERO.
021500 01 WKS-TABLA-PRECIO.
021600    02 WKS-PRECIO OCCURS 1 TO 600 TIMES
021700                 DEPENDING ON   WKS-PRECIO-CNT
021800                 ASCENDING KEY IS WPR-PLAYER-ID
021900                 INDEXED BY     IDX-PRECIO.
022000       04 WPR-PLAYER-ID          PIC 9(05).
022100       04 WPR-PRECIO             PIC 9(04).
022200 01 WKS-TABLA-PRECIO-ALT REDEFINES WKS-TABLA-PRECIO.
022300    02 FILLER                    PIC X(5400).
022400******************************************************************
022500*    TABLA DEL EQUIPO FANTASY (SQUAD UNIDO A LOS MAESTROS)       *
022600******************************************************************
022700 01 WKS-SQUAD-CONTROL.
022800    02 WKS-SQUAD-CNT              PIC 9(02) COMP VALUE ZERO.
022900 01 WKS-TABLA-SQUAD.
023000    02 WKS-SQD OCCURS 1 TO 20 TIMES
023100                 DEPENDING ON   WKS-SQUAD-CNT
023200                 INDEXED BY     IDX-SQD.
023300       04 WS-PLAYER-ID           PIC 9(05).
023400       04 WS-NAME                PIC X(30).
023500       04 WS-TEAM                PIC X(30).
023600       04 WS-POS                 PIC X(03).
023700       04 WS-EN-PROYECCION       PIC X(01).
023800       04 WS-PRED                PIC S9(03)V9(01).
023900       04 WS-CONF                PIC 9V99.
024000       04 WS-AVG3                PIC S9(03)V9(01).
024100       04 WS-AVGMIN              PIC 9(03)V9(01).
024200       04 WS-PRECIO              PIC 9(04).
024300       04 WS-SCORE               PIC S9(04)V9(02).
024400       04 WS-VALUE               PIC S9(05)V9(02).
024500 01 WKS-SQD-TEMP.
024600    02 WST-PLAYER-ID              PIC 9(05).
024700    02 WST-NAME                   PIC X(30).
024800    02 WST-TEAM                   PIC X(30).
024900    02 WST-POS                    PIC X(03).
025000    02 WST-EN-PROYECCION          PIC X(01).
025100    02 WST-PRED                   PIC S9(03)V9(01).
025200    02 WST-CONF                   PIC 9V99.
025300    02 WST-AVG3                   PIC S9(03)V9(01).
025400    02 WST-AVGMIN                 PIC 9(03)V9(01).
025500    02 WST-PRECIO                 PIC 9(04).
025600    02 WST-SCORE                  PIC S9(04)V9(02).
025700    02 WST-VALUE                  PIC S9(05)V9(02).
025800******************************************************************
025900*         CAMPOS DE TRABAJO PARA CAPITAN Y SUBCAPITAN            *
026000******************************************************************
026100 01 WKS-CAPITAN-IDX               PIC 9(02) COMP VALUE ZERO.
026200 01 WKS-VICECAP-IDX                PIC 9(02) COMP VALUE ZERO.
026300 01 WKS-ORDENA-I                  PIC 9(02) COMP VALUE ZERO.
026400 01 WKS-ORDENA-J                  PIC 9(02) COMP VALUE ZERO.
026500 01 WKS-ORDENA-TOPE               PIC 9(02) COMP VALUE ZERO.
026600 01 WKS-RAZON-CAP                 PIC X(60) VALUE SPACES.
026700 01 WKS-RAZON-CNT                 PIC 9(01) COMP VALUE ZERO.
026800 01 WKS-CAP-ACTUAL-IDX            PIC 9(02) COMP VALUE ZERO.
026900 01 WKS-CAP-ROTULO-TXT            PIC X(14) VALUE SPACES.
027000******************************************************************
027100*     TABLA DE CANDIDATOS A SALIR (PEOR-3) Y ENTRAR (MEJOR-10)   *
027200******************************************************************
027300 01 WKS-TRADEOUT-CNT              PIC 9(01) COMP VALUE ZERO.
027400 01 WKS-TABLA-TRADEOUT.
027500    02 WKS-TOUT OCCURS 3 TIMES INDEXED BY IDX-TOUT.
027600       04 TOUT-SQD-IDX            PIC 9(02) COMP VALUE ZERO.
027700       04 TOUT-VALUE              PIC S9(05)V9(02).
027800 01 WKS-TRADEIN-CNT               PIC 9(02) COMP VALUE ZERO.
027900 01 WKS-TABLA-TRADEIN.
028000    02 WKS-TIN OCCURS 10 TIMES INDEXED BY IDX-TIN.
028100       04 TIN-PLAYER-ID           PIC 9(05).
028200       04 TIN-NAME                PIC X(30).
028300       04 TIN-TEAM                PIC X(30).
028400       04 TIN-POS                 PIC X(03).
028500       04 TIN-PRED                PIC S9(03)V9(01).
028600       04 TIN-PRECIO              PIC 9(04).
028700       04 TIN-VALUE               PIC S9(05)V9(02).
028800******************************************************************
028900*     PARES RETENIDOS DEL PRODUCTO CRUZADO PEOR-3 X MEJOR-10     *
029000******************************************************************
029100 01 WKS-PARES-CNT                 PIC 9(02) COMP VALUE ZERO.
029200 01 WKS-TABLA-PARES.
029300    02 WKS-PAR OCCURS 30 TIMES INDEXED BY IDX-PAR.
029400       04 PAR-TOUT-IDX            PIC 9(02) COMP.
029500       04 PAR-TIN-IDX             PIC 9(02) COMP.
029600       04 PAR-VALUE-GAIN          PIC S9(05)V9(02).
029700       04 PAR-POINTS-GAIN         PIC S9(03)V9(01).
029800 01 WKS-PAR-TEMP.
029900    02 WPT-TOUT-IDX               PIC 9(02) COMP.
030000    02 WPT-TIN-IDX                PIC 9(02) COMP.
030100    02 WPT-VALUE-GAIN             PIC S9(05)V9(02).
030200    02 WPT-POINTS-GAIN            PIC S9(03)V9(01).
030300 01 WKS-TIN-CANDIDATO.
030400    02 WTC-PLAYER-ID              PIC 9(05).
030500    02 WTC-NAME                   PIC X(30).
030600    02 WTC-TEAM                   PIC X(30).
030700    02 WTC-POS                    PIC X(03).
030800    02 WTC-PRED                   PIC S9(03)V9(01).
030900    02 WTC-PRECIO                 PIC 9(04).
031000    02 WTC-VALUE                  PIC S9(05)V9(02).
031100 01 WKS-TIN-TEMP.
031200    02 WTT-PLAYER-ID              PIC 9(05).
031300    02 WTT-NAME                   PIC X(30).
031400    02 WTT-TEAM                   PIC X(30).
031500    02 WTT-POS                    PIC X(03).
031600    02 WTT-PRED                   PIC S9(03)V9(01).
031700    02 WTT-PRECIO                 PIC 9(04).
031800    02 WTT-VALUE                  PIC S9(05)V9(02).
031900 01 WKS-TOTAL-PROYECCION          PIC S9(04)V9(01) VALUE ZERO.
032000 01 WKS-VALUE-GAIN-CALC           PIC S9(05)V9(02) VALUE ZERO.
032100 01 WKS-POINTS-GAIN-CALC          PIC S9(03)V9(01) VALUE ZERO.
032200 01 WKS-PRECIO-TMP                PIC 9(04) VALUE ZERO.
032300 01 WKS-EN-SQUAD-FLAG             PIC X(01) VALUE "N".
032400 01 WKS-BANDERA-EN-SQUAD          PIC X(01) VALUE "N".
032500 01 WKS-MEJOR-PUNTAJE-REEMPLAZO   PIC S9(03)V9(01) VALUE ZERO.
032600******************************************************************
032700*        CAMPOS SUELTOS DE TRABAJO PARA EDICION DE REPORTE        *
032800******************************************************************
032900 77 WKS-PRECIO-DIVISOR             PIC 9(04) VALUE ZERO.
033000 77 WKS-TRADES-VERDADERAS          PIC 9(02) COMP VALUE ZERO.
033100 77 WKS-RONDA-TOPE-VERD            PIC 9(02) COMP VALUE ZERO.
033200******************************************************************
033300*              TABLA PARA LA SECCION DE VALUE PICKS              *
033400******************************************************************
033500 01 WKS-VP-CNT                    PIC 9(04) COMP VALUE ZERO.
033600 01 WKS-TABLA-VP.
033700    02 WKS-VP OCCURS 1 TO 600 TIMES
033800                 DEPENDING ON WKS-VP-CNT
033900                 INDEXED BY IDX-VP.
034000       04 VP-PLAYER-ID            PIC 9(05).
034100       04 VP-NAME                 PIC X(30).
034200       04 VP-TEAM                 PIC X(30).
034300       04 VP-POS                  PIC X(03).
034400       04 VP-PRECIO               PIC 9(04).
034500       04 VP-PRED                 PIC S9(03)V9(01).
034600       04 VP-VALUE-SCORE          PIC S9(05)V9(02).
034700 01 WKS-TABLA-VP-ALT REDEFINES WKS-TABLA-VP.
034800    02 FILLER                     PIC X(57600).
034900 01 WKS-FILTRO-LEN                PIC 9(01) COMP VALUE ZERO.
035000 01 WKS-VP-TOPE                   PIC 9(02) COMP VALUE ZERO.
035100 01 WKS-VP-TEMP.
035200    02 VPT-PLAYER-ID              PIC 9(05).
035300    02 VPT-NAME                   PIC X(30).
035400    02 VPT-TEAM                   PIC X(30).
035500    02 VPT-POS                    PIC X(03).
035600    02 VPT-PRECIO                 PIC 9(04).
035700    02 VPT-PRED                   PIC S9(03)V9(01).
035800    02 VPT-VALUE-SCORE            PIC S9(05)V9(02).
035900******************************************************************
036000*   TABLA FIJA DE RONDAS DE DESCANSO 13 A 17 (DATO DE REFERENCIA *
036100*   FIJO, TOMADO DE LA PROGRAMACION DE LA TEMPORADA DE LA LIGA)  *
036200******************************************************************
036300 01 WKS-TABLA-BYES.
036400    02 WKS-BYE-RONDA OCCURS 5 TIMES INDEXED BY IDX-BYE.
036500       04 BYE-NUM-RONDA           PIC 9(02).
036600       04 BYE-EQUIPO OCCURS 4 TIMES PIC X(30).
036700******************************************************************
036800*           CONTEO Y LISTADO DE MIEMBROS EN DESCANSO             *
036900******************************************************************
037000 01 WKS-TABLA-BYE-CONTEO.
037100    02 WKS-BYE-CTA OCCURS 5 TIMES INDEXED BY IDX-BCTA.
037200       04 BCTA-RONDA              PIC 9(02).
037300       04 BCTA-CUENTA             PIC 9(02) COMP VALUE ZERO.
037400       04 BCTA-MIEMBRO OCCURS 17 TIMES PIC 9(02) COMP.
037500 01 WKS-BYE-IMPACTO-TOTAL         PIC 9(02) COMP VALUE ZERO.
037600 01 WKS-BYE-PEOR-RONDA            PIC 9(02) COMP VALUE ZERO.
037700 01 WKS-BYE-PEOR-CUENTA           PIC 9(02) COMP VALUE ZERO.
037800 01 WKS-TRADES-DISPONIBLES        PIC 9(02) COMP VALUE ZERO.
037900 01 WKS-TRADES-NECESARIAS         PIC 9(02) COMP VALUE ZERO.
038000 01 WKS-BYE-SUG-CNT                PIC 9(02) COMP VALUE ZERO.
038100 01 WKS-TABLA-BYE-SUG.
038200    02 WKS-BSUG OCCURS 10 TIMES INDEXED BY IDX-BSUG.
038300       04 BSUG-RONDA-TRADE        PIC 9(02).
038400       04 BSUG-OUT-NAME           PIC X(30).
038500       04 BSUG-IN-NAME            PIC X(30).
038600       04 BSUG-RAZON              PIC X(40).
038700       04 BSUG-PRIORIDAD          PIC X(06).
038800 01 WKS-BYE-ORDEN.
038900    02 WKS-BYE-ORDEN-RONDA OCCURS 5 TIMES PIC 9(02) COMP.
039000******************************************************************
039100*          CONTADORES GENERALES DE PAGINA Y RENGLON              *
039200******************************************************************
039300 01 WKS-PAGINA-REPORTE            PIC 9(03) COMP VALUE ZERO.
039400 01 WKS-LINEA-REPORTE             PIC 9(03) COMP VALUE ZERO.
039500 01 WKS-SUBI                      PIC 9(02) COMP VALUE ZERO.
039600 01 WKS-SUBJ                      PIC 9(02) COMP VALUE ZERO.
039700 01 WKS-SUBK                      PIC 9(04) COMP VALUE ZERO.
039800 01 WKS-SUBL                      PIC 9(02) COMP VALUE ZERO.
039900******************************************************************
040000*               LINEAS DE ENCABEZADO E IMPRESION                 *
040100******************************************************************
040200 01 WKS-ENC-SECCION.
040300    02 FILLER                    PIC X(10) VALUE SPACES.
040400    02 ENC-TITULO                PIC X(40) VALUE SPACES.
040500    02 FILLER                    PIC X(82) VALUE SPACES.
040600 01 WKS-LINEA-VACIA               PIC X(132) VALUE SPACES.
040700 01 WKS-DET-CAPITAN.
040800    02 FILLER                    PIC X(02) VALUE SPACES.
040900    02 DCAP-ROTULO                PIC X(14) VALUE SPACES.
041000    02 DCAP-NOMBRE                PIC X(30) VALUE SPACES.
041100    02 DCAP-SCORE                 PIC ZZZ9.99 VALUE ZERO.
041200    02 FILLER                    PIC X(02) VALUE SPACES.
041300    02 DCAP-RAZON                 PIC X(70) VALUE SPACES.
041400    02 FILLER                    PIC X(12) VALUE SPACES.
041500 01 WKS-DET-TRASPASO.
041600    02 FILLER                    PIC X(02) VALUE SPACES.
041700    02 DTRA-OUT                   PIC X(22) VALUE SPACES.
041800    02 DTRA-IN                    PIC X(22) VALUE SPACES.
041900    02 DTRA-GAIN                  PIC ZZZ9.9- VALUE ZERO.
042000    02 FILLER                    PIC X(02) VALUE SPACES.
042100    02 DTRA-PRICE-DIFF            PIC ---,ZZ9 VALUE ZERO.
042200    02 FILLER                    PIC X(02) VALUE SPACES.
042300    02 DTRA-REASON                PIC X(58) VALUE SPACES.
042400 01 WKS-DET-VALUEPICK.
042500    02 FILLER                    PIC X(02) VALUE SPACES.
042600    02 DVAL-RANK                  PIC Z9 VALUE ZERO.
042700    02 FILLER                    PIC X(02) VALUE SPACES.
042800    02 DVAL-NOMBRE                PIC X(30) VALUE SPACES.
042900    02 DVAL-EQUIPO                PIC X(24) VALUE SPACES.
043000    02 DVAL-POS                   PIC X(05) VALUE SPACES.
043100    02 DVAL-PRECIO                PIC ZZZ9 VALUE ZERO.
043200    02 FILLER                    PIC X(02) VALUE SPACES.
043300    02 DVAL-PROY                  PIC ZZZ9.9 VALUE ZERO.
043400    02 FILLER                    PIC X(02) VALUE SPACES.
043500    02 DVAL-VALOR                 PIC ZZZZ9.99 VALUE ZERO.
043600    02 FILLER                    PIC X(34) VALUE SPACES.
043700 01 WKS-DET-BYE.
043800    02 FILLER                    PIC X(02) VALUE SPACES.
043900    02 DBYE-TEXTO                 PIC X(110) VALUE SPACES.
044000    02 FILLER                    PIC X(20) VALUE SPACES.
044100
044200 PROCEDURE DIVISION.
044300******************************************************************
044400*               S E C C I O N    P R I N C I P A L
044500******************************************************************
044600 000-PRINCIPAL SECTION.
044700     PERFORM 100-APERTURA-ARCHIVOS
044800        THRU 100-APERTURA-ARCHIVOS-EXIT
044900     PERFORM 200-CARGA-TABLAS
045000        THRU 200-CARGA-TABLAS-EXIT
045100     PERFORM 210-ARMA-TABLA-SQUAD
045200        THRU 210-ARMA-TABLA-SQUAD-EXIT
045300     PERFORM 250-CARGA-TABLA-BYES
045400        THRU 250-CARGA-TABLA-BYES-EXIT
045500     PERFORM 300-CAPITAN
045600        THRU 300-CAPITAN-EXIT
045700     PERFORM 400-TRASPASOS
045800        THRU 400-TRASPASOS-EXIT
045900     PERFORM 500-VALUE-PICKS
046000        THRU 500-VALUE-PICKS-EXIT
046100     PERFORM 600-ANALISIS-DESCANSOS
046200        THRU 600-ANALISIS-DESCANSOS-EXIT
046300     PERFORM 900-CIERRA-ARCHIVOS
046400        THRU 900-CIERRA-ARCHIVOS-EXIT
046500     STOP RUN.
046600 000-PRINCIPAL-EXIT. EXIT.
046700
046800 100-APERTURA-ARCHIVOS SECTION.
046900     ACCEPT WKS-PARM-CARD FROM SYSIN
047000     ACCEPT WKS-RUN-DATE  FROM SYSIN
047100     IF WKS-PARM-PRESUP-TRASPASO = ZERO
047200        MOVE 10 TO WKS-PARM-PRESUP-TRASPASO
047300     END-IF
047400     IF WKS-PARM-TOP-N = ZERO
047500        MOVE 10 TO WKS-PARM-TOP-N
047600     END-IF
047700     OPEN INPUT  SQUAD PLAYERS PROJOUT PRICES
047800          EXTEND RPTFILE
047900     MOVE "NFADVSR1" TO PROGRAMA
048000     IF FS-SQUAD NOT EQUAL 0 OR FS-PLAYERS NOT EQUAL 0
048100        OR FS-PROJOUT NOT EQUAL 0 OR FS-PRICES NOT EQUAL 0
048200        MOVE "OPEN"     TO ACCION
048300        MOVE SPACES     TO LLAVE
048400        MOVE "ENTRADA"  TO ARCHIVO
048500        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
048600                              FS-SQUAD, FSE-SQUAD
048700        DISPLAY ">>> ERROR AL ABRIR UN ARCHIVO DE ENTRADA <<<"
048800                UPON CONSOLE
048900        MOVE  91        TO RETURN-CODE
049000        STOP RUN
049100     END-IF.
049200 100-APERTURA-ARCHIVOS-EXIT. EXIT.
049300
049400******************************************************************
049500*  200-CARGA-TABLAS - CARGA LOS TRES MAESTROS EN MEMORIA,        *
049600*  ORDENADOS POR PLAYER-ID, PARA BUSQUEDA BINARIA (SEARCH ALL).  *
049700******************************************************************
049800 200-CARGA-TABLAS SECTION.
049900     READ PLAYERS
050000         AT END SET WKS-FIN-PLAYERS TO TRUE
050100     END-READ
050200     PERFORM 201-CARGA-UN-JUGADOR
050300        THRU 201-CARGA-UN-JUGADOR-EXIT
050400        UNTIL WKS-FIN-PLAYERS
050500
050600     READ PROJOUT
050700         AT END SET WKS-FIN-PROJOUT TO TRUE
050800     END-READ
050900     PERFORM 202-CARGA-UNA-PROYECCION
051000        THRU 202-CARGA-UNA-PROYECCION-EXIT
051100        UNTIL WKS-FIN-PROJOUT
051200
051300     READ PRICES
051400         AT END SET WKS-FIN-PRICES TO TRUE
051500     END-READ
051600     PERFORM 203-CARGA-UN-PRECIO
051700        THRU 203-CARGA-UN-PRECIO-EXIT
051800        UNTIL WKS-FIN-PRICES.
051900 200-CARGA-TABLAS-EXIT. EXIT.
052000
052100 201-CARGA-UN-JUGADOR SECTION.
052200     ADD 1 TO WKS-JUG-CNT
052300     MOVE PLYR-PLAYER-ID   TO WJ-PLAYER-ID(WKS-JUG-CNT)
052400     MOVE PLYR-PLAYER-NAME TO WJ-NAME(WKS-JUG-CNT)
052500     MOVE PLYR-TEAM-NAME   TO WJ-TEAM(WKS-JUG-CNT)
052600     MOVE PLYR-POSITION    TO WJ-POS(WKS-JUG-CNT)
052700     MOVE PLYR-ACTIVE-FLAG TO WJ-ACTIVO(WKS-JUG-CNT)
052800     READ PLAYERS
052900         AT END SET WKS-FIN-PLAYERS TO TRUE
053000     END-READ.
053100 201-CARGA-UN-JUGADOR-EXIT. EXIT.
053200
053300 202-CARGA-UNA-PROYECCION SECTION.
053400     IF PROJ-SEASON = WKS-PARM-SEASON
053500        AND PROJ-ROUND-NO = WKS-PARM-ROUND
053600        ADD 1 TO WKS-PROY-CNT
053700        MOVE PROJ-PLAYER-ID        TO
053800             WP-PLAYER-ID(WKS-PROY-CNT)
053900        MOVE PROJ-PREDICTED-POINTS TO WP-PRED(WKS-PROY-CNT)
054000        MOVE PROJ-CONFIDENCE       TO WP-CONF(WKS-PROY-CNT)
054100        MOVE PROJ-AVG-LAST-3       TO WP-AVG3(WKS-PROY-CNT)
054200        MOVE PROJ-AVG-ALL          TO WP-AVGALL(WKS-PROY-CNT)
054300        MOVE PROJ-AVG-MINUTES      TO WP-AVGMIN(WKS-PROY-CNT)
054400     END-IF
054500     READ PROJOUT
054600         AT END SET WKS-FIN-PROJOUT TO TRUE
054700     END-READ.
054800 202-CARGA-UNA-PROYECCION-EXIT. EXIT.
054900
055000 203-CARGA-UN-PRECIO SECTION.
055100     IF PRIC-SEASON = WKS-PARM-SEASON
055200        AND PRIC-ROUND-NO = WKS-PARM-ROUND - 1
055300        ADD 1 TO WKS-PRECIO-CNT
055400        MOVE PRIC-PLAYER-ID  TO WPR-PLAYER-ID(WKS-PRECIO-CNT)
055500        MOVE PRIC-PRICE      TO WPR-PRECIO(WKS-PRECIO-CNT)
055600     END-IF
055700     READ PRICES
055800         AT END SET WKS-FIN-PRICES TO TRUE
055900     END-READ.
056000 203-CARGA-UN-PRECIO-EXIT. EXIT.
056100
056200******************************************************************
056300*  210-ARMA-TABLA-SQUAD - UNE EL ARCHIVO SQUAD A LOS MAESTROS    *
056400*  DE JUGADORES, PROYECCION Y PRECIO YA CARGADOS EN MEMORIA.     *
056500******************************************************************
056600 210-ARMA-TABLA-SQUAD SECTION.
056700     READ SQUAD
056800         AT END SET WKS-FIN-SQUAD TO TRUE
056900     END-READ
057000     PERFORM 211-UNE-UN-INTEGRANTE
057100        THRU 211-UNE-UN-INTEGRANTE-EXIT
057200        UNTIL WKS-FIN-SQUAD.
057300 210-ARMA-TABLA-SQUAD-EXIT. EXIT.
057400
057500 211-UNE-UN-INTEGRANTE SECTION.
057600     ADD 1 TO WKS-SQUAD-CNT
057700     MOVE SQAD-PLAYER-ID TO WS-PLAYER-ID(WKS-SQUAD-CNT)
057800     MOVE "N"            TO WS-EN-PROYECCION(WKS-SQUAD-CNT)
057900     MOVE SPACES         TO WS-NAME(WKS-SQUAD-CNT)
058000                            WS-TEAM(WKS-SQUAD-CNT)
058100                            WS-POS(WKS-SQUAD-CNT)
058200     MOVE ZERO           TO WS-PRED(WKS-SQUAD-CNT)
058300                            WS-CONF(WKS-SQUAD-CNT)
058400                            WS-AVG3(WKS-SQUAD-CNT)
058500                            WS-AVGMIN(WKS-SQUAD-CNT)
058600                            WS-PRECIO(WKS-SQUAD-CNT)
058700                            WS-SCORE(WKS-SQUAD-CNT)
058800                            WS-VALUE(WKS-SQUAD-CNT)
058900
059000     SET IDX-JUG TO 1
059100     SEARCH ALL WKS-JUG
059200        WHEN WJ-PLAYER-ID(IDX-JUG) = SQAD-PLAYER-ID
059300             MOVE WJ-NAME(IDX-JUG) TO WS-NAME(WKS-SQUAD-CNT)
059400             MOVE WJ-TEAM(IDX-JUG) TO WS-TEAM(WKS-SQUAD-CNT)
059500             MOVE WJ-POS(IDX-JUG)  TO WS-POS(WKS-SQUAD-CNT)
059600     END-SEARCH
059700
059800     SET IDX-PROY TO 1
059900     SEARCH ALL WKS-PROY
060000        WHEN WP-PLAYER-ID(IDX-PROY) = SQAD-PLAYER-ID
060100             MOVE "Y" TO WS-EN-PROYECCION(WKS-SQUAD-CNT)
060200             MOVE WP-PRED(IDX-PROY)
060300                  TO WS-PRED(WKS-SQUAD-CNT)
060400             MOVE WP-CONF(IDX-PROY)
060500                  TO WS-CONF(WKS-SQUAD-CNT)
060600             MOVE WP-AVG3(IDX-PROY)
060700                  TO WS-AVG3(WKS-SQUAD-CNT)
060800             MOVE WP-AVGMIN(IDX-PROY)
060900                  TO WS-AVGMIN(WKS-SQUAD-CNT)
061000             COMPUTE WS-SCORE(WKS-SQUAD-CNT) ROUNDED =
061100                     WP-PRED(IDX-PROY) * WP-CONF(IDX-PROY)
061200     END-SEARCH
061300
061400     MOVE 400 TO WS-PRECIO(WKS-SQUAD-CNT)
061500     SET IDX-PRECIO TO 1
061600     SEARCH ALL WKS-PRECIO
061700        WHEN WPR-PLAYER-ID(IDX-PRECIO) = SQAD-PLAYER-ID
061800             MOVE WPR-PRECIO(IDX-PRECIO)
061900                  TO WS-PRECIO(WKS-SQUAD-CNT)
062000     END-SEARCH
062100     IF WS-EN-PROYECCION(WKS-SQUAD-CNT) = "Y"
062200        MOVE WS-PRECIO(WKS-SQUAD-CNT) TO WKS-PRECIO-DIVISOR
062300        IF WKS-PRECIO-DIVISOR = ZERO
062400           MOVE 1 TO WKS-PRECIO-DIVISOR
062500        END-IF
062600        COMPUTE WS-VALUE(WKS-SQUAD-CNT) ROUNDED =
062700           (WS-PRED(WKS-SQUAD-CNT) / WKS-PRECIO-DIVISOR)
062800           * 100
062900     END-IF
063000
063100     READ SQUAD
063200         AT END SET WKS-FIN-SQUAD TO TRUE
063300     END-READ.
063400 211-UNE-UN-INTEGRANTE-EXIT. EXIT.
063500
063600******************************************************************
063700*  250-CARGA-TABLA-BYES - PROGRAMACION FIJA DE DESCANSOS DE LA   *
063800*  TEMPORADA, RONDAS 13 A 17. SE ACTUALIZA A MANO CADA ANO CON   *
063900*  EL CALENDARIO OFICIAL DE LA LIGA (NO VIENE DE UN ARCHIVO).    *
064000******************************************************************
064100 250-CARGA-TABLA-BYES SECTION.
064200     MOVE 13 TO BYE-NUM-RONDA(1)
064300     MOVE "PENRITH PANTHERS"           TO BYE-EQUIPO(1,1)
064400     MOVE "MELBOURNE STORM"             TO BYE-EQUIPO(1,2)
064500     MOVE "BRISBANE BRONCOS"            TO BYE-EQUIPO(1,3)
064600     MOVE "CRONULLA SHARKS"             TO BYE-EQUIPO(1,4)
064700
064800     MOVE 14 TO BYE-NUM-RONDA(2)
064900     MOVE "SYDNEY ROOSTERS"             TO BYE-EQUIPO(2,1)
065000     MOVE "PARRAMATTA EELS"             TO BYE-EQUIPO(2,2)
065100     MOVE "SOUTH SYDNEY RABBITOHS"      TO BYE-EQUIPO(2,3)
065200     MOVE "MANLY SEA EAGLES"            TO BYE-EQUIPO(2,4)
065300
065400     MOVE 15 TO BYE-NUM-RONDA(3)
065500     MOVE "NEWCASTLE KNIGHTS"           TO BYE-EQUIPO(3,1)
065600     MOVE "NORTH QUEENSLAND COWBOYS"    TO BYE-EQUIPO(3,2)
065700     MOVE "CANBERRA RAIDERS"            TO BYE-EQUIPO(3,3)
065800     MOVE "NEW ZEALAND WARRIORS"        TO BYE-EQUIPO(3,4)
065900
066000     MOVE 16 TO BYE-NUM-RONDA(4)
066100     MOVE "GOLD COAST TITANS"           TO BYE-EQUIPO(4,1)
066200     MOVE "ST GEORGE ILLAWARRA DRAGONS" TO BYE-EQUIPO(4,2)
066300     MOVE SPACES                        TO BYE-EQUIPO(4,3)
066400     MOVE SPACES                        TO BYE-EQUIPO(4,4)
066500
066600     MOVE 17 TO BYE-NUM-RONDA(5)
066700     MOVE "CANTERBURY BULLDOGS"         TO BYE-EQUIPO(5,1)
066800     MOVE "WESTS TIGERS"                TO BYE-EQUIPO(5,2)
066900     MOVE SPACES                        TO BYE-EQUIPO(5,3)
067000     MOVE SPACES                        TO BYE-EQUIPO(5,4).
067100 250-CARGA-TABLA-BYES-EXIT. EXIT.
067200
067300******************************************************************
067400*          S E C C I O N   3  -  C A P I T A N  /  S U B
067500******************************************************************
067600 300-CAPITAN SECTION.
067700     MOVE SPACES TO WKS-LINEA-VACIA
067800     WRITE RPT-LINE FROM WKS-LINEA-VACIA
067900        AFTER ADVANCING 2 LINES
068000     MOVE SPACES TO WKS-ENC-SECCION
068100     MOVE "*** SECCION 3 - CAPITAN PICKS ***" TO ENC-TITULO
068200     WRITE RPT-LINE FROM WKS-ENC-SECCION AFTER ADVANCING 1 LINE
068300
068400*    SE ORDENA LA TABLA SQUAD DE FORMA DESCENDENTE POR WS-SCORE
068500*    CON EL METODO DE LA BURBUJA (TABLA PEQUENA, 17 RENGLONES).
068600     IF WKS-SQUAD-CNT > 1
068700        MOVE WKS-SQUAD-CNT TO WKS-ORDENA-TOPE
068800        PERFORM 301-PASADA-BURBUJA-CAP
068900           THRU 301-PASADA-BURBUJA-CAP-EXIT
069000           WKS-ORDENA-TOPE TIMES
069100     END-IF
069200
069300     MOVE 1 TO WKS-CAPITAN-IDX
069400     MOVE 2 TO WKS-VICECAP-IDX
069500     IF WS-EN-PROYECCION(1) = "Y"
069600        MOVE WKS-CAPITAN-IDX     TO WKS-CAP-ACTUAL-IDX
069700        MOVE "CAPITAN:     "     TO WKS-CAP-ROTULO-TXT
069800        PERFORM 310-IMPRIME-CAPITAN
069900           THRU 310-IMPRIME-CAPITAN-EXIT
070000     ELSE
070100        MOVE SPACES TO WKS-DET-CAPITAN
070200        MOVE "CAPITAN:"      TO DCAP-ROTULO
070300        MOVE "(SIN CANDIDATOS CON PROYECCION)" TO DCAP-RAZON
070400        WRITE RPT-LINE FROM WKS-DET-CAPITAN
070500           AFTER ADVANCING 1 LINE
070600     END-IF
070700     IF WKS-SQUAD-CNT > 1 AND WS-EN-PROYECCION(2) = "Y"
070800        MOVE WKS-VICECAP-IDX     TO WKS-CAP-ACTUAL-IDX
070900        MOVE "SUBCAPITAN:  "     TO WKS-CAP-ROTULO-TXT
071000        PERFORM 310-IMPRIME-CAPITAN
071100           THRU 310-IMPRIME-CAPITAN-EXIT
071200     END-IF.
071300 300-CAPITAN-EXIT. EXIT.
071400
071500*    SE ORDENA LA TABLA SQUAD DE FORMA DESCENDENTE POR WS-SCORE
071600*    CON EL METODO DE LA BURBUJA (TABLA PEQUENA, 17 RENGLONES).
071700 301-PASADA-BURBUJA-CAP SECTION.
071800     PERFORM 302-COMPARA-Y-CAMBIA-CAP
071900        THRU 302-COMPARA-Y-CAMBIA-CAP-EXIT
072000        VARYING WKS-ORDENA-I FROM 1 BY 1
072100        UNTIL WKS-ORDENA-I >= WKS-SQUAD-CNT.
072200 301-PASADA-BURBUJA-CAP-EXIT. EXIT.
072300
072400 302-COMPARA-Y-CAMBIA-CAP SECTION.
072500     IF WS-SCORE(WKS-ORDENA-I) <
072600        WS-SCORE(WKS-ORDENA-I + 1)
072700        MOVE WKS-SQD(WKS-ORDENA-I)     TO WKS-SQD-TEMP
072800        MOVE WKS-SQD(WKS-ORDENA-I + 1) TO
072900             WKS-SQD(WKS-ORDENA-I)
073000        MOVE WKS-SQD-TEMP TO WKS-SQD(WKS-ORDENA-I + 1)
073100     END-IF.
073200 302-COMPARA-Y-CAMBIA-CAP-EXIT. EXIT.
073300
073400******************************************************************
073500*  310-IMPRIME-CAPITAN - ARMA LA FRASE DE RAZON Y LA LINEA DE    *
073600*  DETALLE PARA EL CAPITAN O EL SUBCAPITAN.                      *
073700******************************************************************
073800 310-IMPRIME-CAPITAN SECTION.
073900     MOVE SPACES TO WKS-RAZON-CAP
074000     MOVE 0      TO WKS-RAZON-CNT
074100     IF WS-PRED(WKS-CAP-ACTUAL-IDX) > 60.0
074200        STRING "HIGH SCORING POTENTIAL" DELIMITED BY SIZE
074300           INTO WKS-RAZON-CAP
074400        ADD 1 TO WKS-RAZON-CNT
074500     END-IF
074600     IF WS-CONF(WKS-CAP-ACTUAL-IDX) > 0.70
074700        IF WKS-RAZON-CNT > 0
074800           STRING WKS-RAZON-CAP DELIMITED BY SPACE
074900              ", CONSISTENT FORM" DELIMITED BY SIZE
075000              INTO WKS-RAZON-CAP
075100        ELSE
075200           STRING "CONSISTENT FORM" DELIMITED BY SIZE
075300              INTO WKS-RAZON-CAP
075400        END-IF
075500        ADD 1 TO WKS-RAZON-CNT
075600     END-IF
075700     IF WS-AVGMIN(WKS-CAP-ACTUAL-IDX) > 70.0
075800        IF WKS-RAZON-CNT > 0
075900           STRING WKS-RAZON-CAP DELIMITED BY SPACE
076000              ", PLAYS BIG MINUTES" DELIMITED BY SIZE
076100              INTO WKS-RAZON-CAP
076200        ELSE
076300           STRING "PLAYS BIG MINUTES" DELIMITED BY SIZE
076400              INTO WKS-RAZON-CAP
076500        END-IF
076600        ADD 1 TO WKS-RAZON-CNT
076700     END-IF
076800     IF WS-AVG3(WKS-CAP-ACTUAL-IDX) > 55.0
076900        IF WKS-RAZON-CNT > 0
077000           STRING WKS-RAZON-CAP DELIMITED BY SPACE
077100              ", STRONG RECENT FORM" DELIMITED BY SIZE
077200              INTO WKS-RAZON-CAP
077300        ELSE
077400           STRING "STRONG RECENT FORM" DELIMITED BY SIZE
077500              INTO WKS-RAZON-CAP
077600        END-IF
077700        ADD 1 TO WKS-RAZON-CNT
077800     END-IF
077900     IF WKS-RAZON-CNT = 0
078000        MOVE "SOLID ALL-AROUND OPTION" TO WKS-RAZON-CAP
078100     END-IF
078200
078300     MOVE SPACES TO WKS-DET-CAPITAN
078400     MOVE WKS-CAP-ROTULO-TXT TO DCAP-ROTULO
078500     MOVE WS-NAME(WKS-CAP-ACTUAL-IDX)  TO DCAP-NOMBRE
078600     MOVE WS-SCORE(WKS-CAP-ACTUAL-IDX) TO DCAP-SCORE
078700     STRING WS-TEAM(WKS-CAP-ACTUAL-IDX) DELIMITED BY SPACE
078800        " STAR WITH " DELIMITED BY SIZE
078900        WKS-RAZON-CAP DELIMITED BY SIZE
079000        INTO DCAP-RAZON
079100     WRITE RPT-LINE FROM WKS-DET-CAPITAN AFTER ADVANCING 1 LINE.
079200 310-IMPRIME-CAPITAN-EXIT. EXIT.
079300
079400******************************************************************
079500*        S E C C I O N   4  -  T R A S P A S O S
079600******************************************************************
079700 400-TRASPASOS SECTION.
079800     MOVE SPACES TO WKS-ENC-SECCION
079900     WRITE RPT-LINE FROM WKS-LINEA-VACIA AFTER ADVANCING 2 LINES
080000     MOVE "*** SECCION 4 - TRADE SUGGESTIONS ***" TO ENC-TITULO
080100     WRITE RPT-LINE FROM WKS-ENC-SECCION AFTER ADVANCING 1 LINE
080200
080300     PERFORM 410-SELECCIONA-SALEN
080400        THRU 410-SELECCIONA-SALEN-EXIT
080500     PERFORM 420-SELECCIONA-ENTRAN
080600        THRU 420-SELECCIONA-ENTRAN-EXIT
080700     PERFORM 430-PRODUCTO-CRUZADO
080800        THRU 430-PRODUCTO-CRUZADO-EXIT
080900     PERFORM 440-ORDENA-E-IMPRIME-PARES
081000        THRU 440-ORDENA-E-IMPRIME-PARES-EXIT
081100
081200     MOVE ZERO TO WKS-TOTAL-PROYECCION
081300     PERFORM 405-SUMA-PROYECCION-TOTAL
081400        THRU 405-SUMA-PROYECCION-TOTAL-EXIT
081500        VARYING WKS-SUBI FROM 1 BY 1
081600        UNTIL WKS-SUBI > WKS-SQUAD-CNT
081700     MOVE SPACES TO WKS-DET-BYE
081800     STRING "TEAM PROJECTION TOTAL: " DELIMITED BY SIZE
081900        WKS-TOTAL-PROYECCION DELIMITED BY SIZE
082000        " PTS" DELIMITED BY SIZE
082100        INTO DBYE-TEXTO
082200     WRITE RPT-LINE FROM WKS-DET-BYE AFTER ADVANCING 1 LINE.
082300 400-TRASPASOS-EXIT. EXIT.
082400
082500 405-SUMA-PROYECCION-TOTAL SECTION.
082600     IF WS-EN-PROYECCION(WKS-SUBI) = "Y"
082700        ADD WS-PRED(WKS-SUBI) TO WKS-TOTAL-PROYECCION
082800     END-IF.
082900 405-SUMA-PROYECCION-TOTAL-EXIT. EXIT.
083000
083100******************************************************************
083200*  410-SELECCIONA-SALEN - ORDENA EL EQUIPO ASCENDENTE POR VALUE  *
083300*  Y SE QUEDA CON LOS PEORES 3 (CANDIDATOS A SALIR).             *
083400******************************************************************
083500 410-SELECCIONA-SALEN SECTION.
083600     MOVE ZERO TO WKS-TRADEOUT-CNT
083700     IF WKS-SQUAD-CNT > 1
083800        MOVE WKS-SQUAD-CNT TO WKS-ORDENA-TOPE
083900        PERFORM 411-PASADA-BURBUJA-SALEN
084000           THRU 411-PASADA-BURBUJA-SALEN-EXIT
084100           WKS-ORDENA-TOPE TIMES
084200     END-IF
084300     PERFORM 413-TOMA-PEOR-3
084400        THRU 413-TOMA-PEOR-3-EXIT
084500        VARYING WKS-SUBI FROM 1 BY 1
084600        UNTIL WKS-SUBI > WKS-SQUAD-CNT OR WKS-TRADEOUT-CNT >= 3.
084700 410-SELECCIONA-SALEN-EXIT. EXIT.
084800
084900 411-PASADA-BURBUJA-SALEN SECTION.
085000     PERFORM 412-COMPARA-Y-CAMBIA-SALEN
085100        THRU 412-COMPARA-Y-CAMBIA-SALEN-EXIT
085200        VARYING WKS-ORDENA-I FROM 1 BY 1
085300        UNTIL WKS-ORDENA-I >= WKS-SQUAD-CNT.
085400 411-PASADA-BURBUJA-SALEN-EXIT. EXIT.
085500
085600 412-COMPARA-Y-CAMBIA-SALEN SECTION.
085700     IF WS-VALUE(WKS-ORDENA-I) >
085800        WS-VALUE(WKS-ORDENA-I + 1)
085900        MOVE WKS-SQD(WKS-ORDENA-I)     TO WKS-SQD-TEMP
086000        MOVE WKS-SQD(WKS-ORDENA-I + 1) TO
086100             WKS-SQD(WKS-ORDENA-I)
086200        MOVE WKS-SQD-TEMP TO WKS-SQD(WKS-ORDENA-I + 1)
086300     END-IF.
086400 412-COMPARA-Y-CAMBIA-SALEN-EXIT. EXIT.
086500
086600 413-TOMA-PEOR-3 SECTION.
086700     IF WS-EN-PROYECCION(WKS-SUBI) = "Y"
086800        ADD 1 TO WKS-TRADEOUT-CNT
086900        MOVE WKS-SUBI         TO TOUT-SQD-IDX(WKS-TRADEOUT-CNT)
087000        MOVE WS-VALUE(WKS-SUBI) TO
087100             TOUT-VALUE(WKS-TRADEOUT-CNT)
087200     END-IF.
087300 413-TOMA-PEOR-3-EXIT. EXIT.
087400
087500******************************************************************
087600*  420-SELECCIONA-ENTRAN - RECORRE LOS JUGADORES CON PROYECCION  *
087700*  QUE NO ESTAN EN EL EQUIPO, FILTRA POR PRECIO ASEQUIBLE Y SE   *
087800*  QUEDA CON LOS MEJORES 10 POR VALUE (CANDIDATOS A ENTRAR).     *
087900******************************************************************
088000 420-SELECCIONA-ENTRAN SECTION.
088100     MOVE ZERO TO WKS-TRADEIN-CNT
088200     PERFORM 421-EVALUA-UN-PROYECTADO
088300        THRU 421-EVALUA-UN-PROYECTADO-EXIT
088400        VARYING IDX-PROY FROM 1 BY 1
088500        UNTIL IDX-PROY > WKS-PROY-CNT.
088600 420-SELECCIONA-ENTRAN-EXIT. EXIT.
088700
088800 421-EVALUA-UN-PROYECTADO SECTION.
088900     MOVE "N" TO WKS-EN-SQUAD-FLAG
089000     PERFORM 422-VERIFICA-EN-SQUAD
089100        THRU 422-VERIFICA-EN-SQUAD-EXIT
089200        VARYING WKS-SUBI FROM 1 BY 1
089300        UNTIL WKS-SUBI > WKS-SQUAD-CNT
089400     IF WKS-EN-SQUAD-FLAG = "N"
089500        MOVE 400 TO WKS-PRECIO-TMP
089600        SET IDX-PRECIO TO 1
089700        SEARCH ALL WKS-PRECIO
089800           WHEN WPR-PLAYER-ID(IDX-PRECIO) =
089900                WP-PLAYER-ID(IDX-PROY)
090000                MOVE WPR-PRECIO(IDX-PRECIO) TO WKS-PRECIO-TMP
090100        END-SEARCH
090200        IF WKS-PRECIO-TMP <= WKS-PARM-BANCA + 100
090300           PERFORM 425-ACUMULA-TRADEIN
090400              THRU 425-ACUMULA-TRADEIN-EXIT
090500        END-IF
090600     END-IF.
090700 421-EVALUA-UN-PROYECTADO-EXIT. EXIT.
090800
090900 422-VERIFICA-EN-SQUAD SECTION.
091000     IF WS-PLAYER-ID(WKS-SUBI) = WP-PLAYER-ID(IDX-PROY)
091100        MOVE "S" TO WKS-EN-SQUAD-FLAG
091200     END-IF.
091300 422-VERIFICA-EN-SQUAD-EXIT. EXIT.
091400
091500******************************************************************
091600*  425-ACUMULA-TRADEIN - INSERTA EL CANDIDATO EN LA TABLA DE     *
091700*  MEJORES 10, ORDENADA DESCENDENTE POR VALUE, DESCARTANDO EL    *
091800*  PEOR SI LA TABLA YA ESTA LLENA.                               *
091900******************************************************************
092000 425-ACUMULA-TRADEIN SECTION.
092100     SET IDX-JUG TO 1
092200     MOVE SPACES TO WKS-TIN-CANDIDATO
092300     SEARCH ALL WKS-JUG
092400        WHEN WJ-PLAYER-ID(IDX-JUG) = WP-PLAYER-ID(IDX-PROY)
092500             MOVE WJ-NAME(IDX-JUG) TO WTC-NAME
092600             MOVE WJ-TEAM(IDX-JUG) TO WTC-TEAM
092700             MOVE WJ-POS(IDX-JUG)  TO WTC-POS
092800     END-SEARCH
092900     MOVE WP-PLAYER-ID(IDX-PROY)  TO WTC-PLAYER-ID
093000     MOVE WP-PRED(IDX-PROY)       TO WTC-PRED
093100     MOVE WKS-PRECIO-TMP          TO WTC-PRECIO
093200     MOVE WKS-PRECIO-TMP          TO WKS-PRECIO-DIVISOR
093300     IF WKS-PRECIO-DIVISOR = ZERO
093400        MOVE 1 TO WKS-PRECIO-DIVISOR
093500     END-IF
093600     COMPUTE WTC-VALUE ROUNDED =
093700        (WP-PRED(IDX-PROY) / WKS-PRECIO-DIVISOR) * 100
093800
093900     IF WKS-TRADEIN-CNT < 10
094000        ADD 1 TO WKS-TRADEIN-CNT
094100        MOVE WTC-PLAYER-ID TO TIN-PLAYER-ID(WKS-TRADEIN-CNT)
094200        MOVE WTC-NAME      TO TIN-NAME(WKS-TRADEIN-CNT)
094300        MOVE WTC-TEAM      TO TIN-TEAM(WKS-TRADEIN-CNT)
094400        MOVE WTC-POS       TO TIN-POS(WKS-TRADEIN-CNT)
094500        MOVE WTC-PRED      TO TIN-PRED(WKS-TRADEIN-CNT)
094600        MOVE WTC-PRECIO    TO TIN-PRECIO(WKS-TRADEIN-CNT)
094700        MOVE WTC-VALUE     TO TIN-VALUE(WKS-TRADEIN-CNT)
094800     ELSE
094900        IF WTC-VALUE > TIN-VALUE(10)
095000           MOVE WTC-PLAYER-ID TO TIN-PLAYER-ID(10)
095100           MOVE WTC-NAME      TO TIN-NAME(10)
095200           MOVE WTC-TEAM      TO TIN-TEAM(10)
095300           MOVE WTC-POS       TO TIN-POS(10)
095400           MOVE WTC-PRED      TO TIN-PRED(10)
095500           MOVE WTC-PRECIO    TO TIN-PRECIO(10)
095600           MOVE WTC-VALUE     TO TIN-VALUE(10)
095700        ELSE
095800           GO TO 425-ACUMULA-TRADEIN-EXIT
095900        END-IF
096000     END-IF
096100*    REACOMODO POR INSERCION, LA TABLA ES PEQUENA (10 CUPOS).
096200     PERFORM 426-REACOMODA-TRADEIN
096300        THRU 426-REACOMODA-TRADEIN-EXIT
096400        VARYING WKS-SUBI FROM WKS-TRADEIN-CNT BY -1
096500        UNTIL WKS-SUBI <= 1.
096600 425-ACUMULA-TRADEIN-EXIT. EXIT.
096700
096800 426-REACOMODA-TRADEIN SECTION.
096900     IF TIN-VALUE(WKS-SUBI) > TIN-VALUE(WKS-SUBI - 1)
097000        MOVE WKS-TIN(WKS-SUBI - 1) TO WKS-TIN-TEMP
097100        MOVE WKS-TIN(WKS-SUBI)     TO WKS-TIN(WKS-SUBI - 1)
097200        MOVE WKS-TIN-TEMP          TO WKS-TIN(WKS-SUBI)
097300     END-IF.
097400 426-REACOMODA-TRADEIN-EXIT. EXIT.
097500
097600******************************************************************
097700*  430-PRODUCTO-CRUZADO - CRUZA CADA SALIENTE CON CADA ENTRANTE  *
097800*  Y RETIENE LOS PARES QUE CUMPLEN LA REGLA DE GANANCIA MINIMA.  *
097900******************************************************************
098000 430-PRODUCTO-CRUZADO SECTION.
098100     MOVE ZERO TO WKS-PARES-CNT
098200     PERFORM 431-CRUZA-UN-SALIENTE
098300        THRU 431-CRUZA-UN-SALIENTE-EXIT
098400        VARYING IDX-TOUT FROM 1 BY 1
098500        UNTIL IDX-TOUT > WKS-TRADEOUT-CNT.
098600 430-PRODUCTO-CRUZADO-EXIT. EXIT.
098700
098800 431-CRUZA-UN-SALIENTE SECTION.
098900     PERFORM 432-EVALUA-UN-PAR
099000        THRU 432-EVALUA-UN-PAR-EXIT
099100        VARYING IDX-TIN FROM 1 BY 1
099200        UNTIL IDX-TIN > WKS-TRADEIN-CNT.
099300 431-CRUZA-UN-SALIENTE-EXIT. EXIT.
099400
099500 432-EVALUA-UN-PAR SECTION.
099600     COMPUTE WKS-VALUE-GAIN-CALC ROUNDED =
099700        TIN-VALUE(IDX-TIN) - TOUT-VALUE(IDX-TOUT)
099800     COMPUTE WKS-POINTS-GAIN-CALC ROUNDED =
099900        TIN-PRED(IDX-TIN) -
100000        WS-PRED(TOUT-SQD-IDX(IDX-TOUT))
100100     IF WKS-VALUE-GAIN-CALC > 0.5 OR
100200        WKS-POINTS-GAIN-CALC > 10.0
100300        IF WKS-PARES-CNT < 30
100400           ADD 1 TO WKS-PARES-CNT
100500           MOVE IDX-TOUT TO PAR-TOUT-IDX(WKS-PARES-CNT)
100600           MOVE IDX-TIN  TO PAR-TIN-IDX(WKS-PARES-CNT)
100700           MOVE WKS-VALUE-GAIN-CALC TO
100800                PAR-VALUE-GAIN(WKS-PARES-CNT)
100900           MOVE WKS-POINTS-GAIN-CALC TO
101000                PAR-POINTS-GAIN(WKS-PARES-CNT)
101100        END-IF
101200     END-IF.
101300 432-EVALUA-UN-PAR-EXIT. EXIT.
101400
101500******************************************************************
101600*  440-ORDENA-E-IMPRIME-PARES - ORDENA LOS PARES RETENIDOS POR   *
101700*  POINTS-GAIN DESCENDENTE E IMPRIME LOS PRIMEROS 5.             *
101800******************************************************************
101900 440-ORDENA-E-IMPRIME-PARES SECTION.
102000     IF WKS-PARES-CNT > 1
102100        MOVE WKS-PARES-CNT TO WKS-ORDENA-TOPE
102200        PERFORM 441-PASADA-BURBUJA-PARES
102300           THRU 441-PASADA-BURBUJA-PARES-EXIT
102400           WKS-ORDENA-TOPE TIMES
102500     END-IF
102600     IF WKS-PARES-CNT = 0
102700        MOVE SPACES TO WKS-DET-BYE
102800        MOVE "(NO TRADE PAIRS MEET THE MINIMUM GAIN RULE)"
102900             TO DBYE-TEXTO
103000        WRITE RPT-LINE FROM WKS-DET-BYE AFTER ADVANCING 1 LINE
103100     ELSE
103200        MOVE 5 TO WKS-VP-TOPE
103300        IF WKS-PARES-CNT < 5
103400           MOVE WKS-PARES-CNT TO WKS-VP-TOPE
103500        END-IF
103600        PERFORM 450-IMPRIME-PAR
103700           THRU 450-IMPRIME-PAR-EXIT
103800           VARYING WKS-SUBJ FROM 1 BY 1
103900           UNTIL WKS-SUBJ > WKS-VP-TOPE
104000     END-IF.
104100 440-ORDENA-E-IMPRIME-PARES-EXIT. EXIT.
104200
104300 441-PASADA-BURBUJA-PARES SECTION.
104400     PERFORM 442-COMPARA-Y-CAMBIA-PARES
104500        THRU 442-COMPARA-Y-CAMBIA-PARES-EXIT
104600        VARYING WKS-ORDENA-J FROM 1 BY 1
104700        UNTIL WKS-ORDENA-J >= WKS-PARES-CNT.
104800 441-PASADA-BURBUJA-PARES-EXIT. EXIT.
104900
105000 442-COMPARA-Y-CAMBIA-PARES SECTION.
105100     IF PAR-POINTS-GAIN(WKS-ORDENA-J) <
105200        PAR-POINTS-GAIN(WKS-ORDENA-J + 1)
105300        MOVE WKS-PAR(WKS-ORDENA-J) TO WKS-PAR-TEMP
105400        MOVE WKS-PAR(WKS-ORDENA-J + 1) TO
105500             WKS-PAR(WKS-ORDENA-J)
105600        MOVE WKS-PAR-TEMP TO WKS-PAR(WKS-ORDENA-J + 1)
105700     END-IF.
105800 442-COMPARA-Y-CAMBIA-PARES-EXIT. EXIT.
105900
106000******************************************************************
106100*  450-IMPRIME-PAR - ARMA LA FRASE DE RAZON E IMPRIME UNA LINEA  *
106200*  DE SUGERENCIA DE TRASPASO.                                    *
106300******************************************************************
106400 450-IMPRIME-PAR SECTION.
106500     SET IDX-PAR  TO WKS-SUBJ
106600     SET IDX-TOUT TO PAR-TOUT-IDX(WKS-SUBJ)
106700     SET IDX-TIN  TO PAR-TIN-IDX(WKS-SUBJ)
106800     MOVE SPACES TO WKS-RAZON-CAP
106900     MOVE 0      TO WKS-RAZON-CNT
107000     IF PAR-POINTS-GAIN(WKS-SUBJ) > 15.0
107100        STRING "+" PAR-POINTS-GAIN(WKS-SUBJ) DELIMITED BY SIZE
107200           " PROJECTED POINTS" DELIMITED BY SIZE
107300           INTO WKS-RAZON-CAP
107400        ADD 1 TO WKS-RAZON-CNT
107500     ELSE
107600        IF PAR-POINTS-GAIN(WKS-SUBJ) > 0
107700           STRING "+" PAR-POINTS-GAIN(WKS-SUBJ) DELIMITED BY SIZE
107800              " PTS" DELIMITED BY SIZE
107900              INTO WKS-RAZON-CAP
108000           ADD 1 TO WKS-RAZON-CNT
108100        END-IF
108200     END-IF
108300     IF PAR-VALUE-GAIN(WKS-SUBJ) > 1.0
108400        IF WKS-RAZON-CNT > 0
108500           STRING WKS-RAZON-CAP DELIMITED BY SPACE
108600              ", EXCELLENT VALUE" DELIMITED BY SIZE
108700              INTO WKS-RAZON-CAP
108800        ELSE
108900           MOVE "EXCELLENT VALUE" TO WKS-RAZON-CAP
109000        END-IF
109100        ADD 1 TO WKS-RAZON-CNT
109200     ELSE
109300        IF PAR-VALUE-GAIN(WKS-SUBJ) > 0.5
109400           IF WKS-RAZON-CNT > 0
109500              STRING WKS-RAZON-CAP DELIMITED BY SPACE
109600                 ", GOOD VALUE" DELIMITED BY SIZE
109700                 INTO WKS-RAZON-CAP
109800           ELSE
109900              MOVE "GOOD VALUE" TO WKS-RAZON-CAP
110000           END-IF
110100           ADD 1 TO WKS-RAZON-CNT
110200        END-IF
110300     END-IF
110400     IF TIN-PRED(IDX-TIN) > 60.0
110500        IF WKS-RAZON-CNT > 0
110600           STRING WKS-RAZON-CAP DELIMITED BY SPACE
110700              ", PREMIUM SCORER" DELIMITED BY SIZE
110800              INTO WKS-RAZON-CAP
110900        ELSE
111000           MOVE "PREMIUM SCORER" TO WKS-RAZON-CAP
111100        END-IF
111200        ADD 1 TO WKS-RAZON-CNT
111300     END-IF
111400     IF WKS-RAZON-CNT = 0
111500        MOVE "STRATEGIC UPGRADE" TO WKS-RAZON-CAP
111600     END-IF
111700
111800     MOVE SPACES TO WKS-DET-TRASPASO
111900     MOVE WS-NAME(TOUT-SQD-IDX(IDX-TOUT)) TO DTRA-OUT
112000     MOVE TIN-NAME(IDX-TIN)               TO DTRA-IN
112100     MOVE PAR-POINTS-GAIN(WKS-SUBJ)       TO DTRA-GAIN
112200     COMPUTE DTRA-PRICE-DIFF =
112300        TIN-PRECIO(IDX-TIN) -
112400        WS-PRECIO(TOUT-SQD-IDX(IDX-TOUT))
112500     MOVE WKS-RAZON-CAP                   TO DTRA-REASON
112600     WRITE RPT-LINE FROM WKS-DET-TRASPASO AFTER ADVANCING 1 LINE.
112700 450-IMPRIME-PAR-EXIT. EXIT.
112800
112900******************************************************************
113000*        S E C C I O N   5  -  V A L U E   P I C K S
113100******************************************************************
113200 500-VALUE-PICKS SECTION.
113300     MOVE SPACES TO WKS-ENC-SECCION
113400     WRITE RPT-LINE FROM WKS-LINEA-VACIA AFTER ADVANCING 2 LINES
113500     MOVE "*** SECCION 5 - VALUE PICKS ***" TO ENC-TITULO
113600     WRITE RPT-LINE FROM WKS-ENC-SECCION AFTER ADVANCING 1 LINE
113700
113800     MOVE ZERO TO WKS-VP-CNT
113900*    SE CALCULA A MANO LA LONGITUD OCUPADA DEL FILTRO DE
114000*    POSICION (SIN ESPACIOS A LA DERECHA). NO SE USAN FUNCIONES.
114100     MOVE 3 TO WKS-FILTRO-LEN
114200     IF WKS-PARM-POS-FILTRO(3:1) = SPACE
114300        MOVE 2 TO WKS-FILTRO-LEN
114400        IF WKS-PARM-POS-FILTRO(2:1) = SPACE
114500           MOVE 1 TO WKS-FILTRO-LEN
114600           IF WKS-PARM-POS-FILTRO(1:1) = SPACE
114700              MOVE 0 TO WKS-FILTRO-LEN
114800           END-IF
114900        END-IF
115000     END-IF
115100     PERFORM 510-EVALUA-CANDIDATO-VP
115200        THRU 510-EVALUA-CANDIDATO-VP-EXIT
115300        VARYING IDX-PROY FROM 1 BY 1
115400        UNTIL IDX-PROY > WKS-PROY-CNT
115500
115600     IF WKS-VP-CNT > 1
115700        MOVE WKS-VP-CNT TO WKS-ORDENA-TOPE
115800        PERFORM 515-PASADA-BURBUJA-VP
115900           THRU 515-PASADA-BURBUJA-VP-EXIT
116000           WKS-ORDENA-TOPE TIMES
116100     END-IF
116200
116300     MOVE 10 TO WKS-VP-TOPE
116400     IF WKS-PARM-TOP-N > 0
116500        MOVE WKS-PARM-TOP-N TO WKS-VP-TOPE
116600     END-IF
116700     IF WKS-VP-CNT < WKS-VP-TOPE
116800        MOVE WKS-VP-CNT TO WKS-VP-TOPE
116900     END-IF
117000     PERFORM 517-IMPRIME-UN-VALUEPICK
117100        THRU 517-IMPRIME-UN-VALUEPICK-EXIT
117200        VARYING WKS-SUBI FROM 1 BY 1
117300        UNTIL WKS-SUBI > WKS-VP-TOPE
117400
117500     MOVE SPACES TO WKS-DET-BYE
117600     STRING "TOTAL CANDIDATES CONSIDERED: " DELIMITED BY SIZE
117700        WKS-VP-CNT DELIMITED BY SIZE
117800        INTO DBYE-TEXTO
117900     WRITE RPT-LINE FROM WKS-DET-BYE AFTER ADVANCING 1 LINE.
118000 500-VALUE-PICKS-EXIT. EXIT.
118100
118200 515-PASADA-BURBUJA-VP SECTION.
118300     PERFORM 516-COMPARA-Y-CAMBIA-VP
118400        THRU 516-COMPARA-Y-CAMBIA-VP-EXIT
118500        VARYING WKS-SUBI FROM 1 BY 1
118600        UNTIL WKS-SUBI >= WKS-VP-CNT.
118700 515-PASADA-BURBUJA-VP-EXIT. EXIT.
118800
118900 516-COMPARA-Y-CAMBIA-VP SECTION.
119000     IF VP-VALUE-SCORE(WKS-SUBI) <
119100        VP-VALUE-SCORE(WKS-SUBI + 1)
119200        MOVE WKS-VP(WKS-SUBI)     TO WKS-VP-TEMP
119300        MOVE WKS-VP(WKS-SUBI + 1) TO WKS-VP(WKS-SUBI)
119400        MOVE WKS-VP-TEMP          TO WKS-VP(WKS-SUBI + 1)
119500     END-IF.
119600 516-COMPARA-Y-CAMBIA-VP-EXIT. EXIT.
119700
119800 517-IMPRIME-UN-VALUEPICK SECTION.
119900     MOVE SPACES TO WKS-DET-VALUEPICK
120000     MOVE WKS-SUBI            TO DVAL-RANK
120100     MOVE VP-NAME(WKS-SUBI)   TO DVAL-NOMBRE
120200     MOVE VP-TEAM(WKS-SUBI)   TO DVAL-EQUIPO
120300     MOVE VP-POS(WKS-SUBI)    TO DVAL-POS
120400     MOVE VP-PRECIO(WKS-SUBI) TO DVAL-PRECIO
120500     MOVE VP-PRED(WKS-SUBI)   TO DVAL-PROY
120600     MOVE VP-VALUE-SCORE(WKS-SUBI) TO DVAL-VALOR
120700     WRITE RPT-LINE FROM WKS-DET-VALUEPICK
120800        AFTER ADVANCING 1 LINE.
120900 517-IMPRIME-UN-VALUEPICK-EXIT. EXIT.
121000
121100******************************************************************
121200*  510-EVALUA-CANDIDATO-VP - APLICA EL FILTRO OPCIONAL DE        *
121300*  POSICION (SUBCADENA) Y, SI CALIFICA, CALCULA EL VALUE-SCORE   *
121400*  Y LO ACUMULA EN LA TABLA DE RANQUEO.                          *
121500******************************************************************
121600 510-EVALUA-CANDIDATO-VP SECTION.
121700     MOVE "S" TO WKS-EN-SQUAD-FLAG
121800     IF WKS-PARM-POS-FILTRO NOT = SPACES
121900        MOVE "N" TO WKS-EN-SQUAD-FLAG
122000        SET IDX-JUG TO 1
122100        SEARCH ALL WKS-JUG
122200           WHEN WJ-PLAYER-ID(IDX-JUG) = WP-PLAYER-ID(IDX-PROY)
122300                PERFORM 511-BUSCA-SUBCADENA-POS
122400                   THRU 511-BUSCA-SUBCADENA-POS-EXIT
122500                   VARYING WKS-SUBI FROM 1 BY 1
122600                   UNTIL WKS-SUBI > (4 - WKS-FILTRO-LEN)
122700        END-SEARCH
122800     END-IF
122900     IF WKS-EN-SQUAD-FLAG = "S"
123000        ADD 1 TO WKS-VP-CNT
123100        MOVE 400 TO WKS-PRECIO-TMP
123200        SET IDX-PRECIO TO 1
123300        SEARCH ALL WKS-PRECIO
123400           WHEN WPR-PLAYER-ID(IDX-PRECIO) = WP-PLAYER-ID(IDX-PROY)
123500                MOVE WPR-PRECIO(IDX-PRECIO) TO WKS-PRECIO-TMP
123600        END-SEARCH
123700        MOVE WP-PLAYER-ID(IDX-PROY) TO VP-PLAYER-ID(WKS-VP-CNT)
123800        MOVE WP-PRED(IDX-PROY)      TO VP-PRED(WKS-VP-CNT)
123900        MOVE WKS-PRECIO-TMP         TO VP-PRECIO(WKS-VP-CNT)
124000        MOVE SPACES TO VP-NAME(WKS-VP-CNT) VP-TEAM(WKS-VP-CNT)
124100                       VP-POS(WKS-VP-CNT)
124200        SET IDX-JUG TO 1
124300        SEARCH ALL WKS-JUG
124400           WHEN WJ-PLAYER-ID(IDX-JUG) = WP-PLAYER-ID(IDX-PROY)
124500                MOVE WJ-NAME(IDX-JUG) TO VP-NAME(WKS-VP-CNT)
124600                MOVE WJ-TEAM(IDX-JUG) TO VP-TEAM(WKS-VP-CNT)
124700                MOVE WJ-POS(IDX-JUG)  TO VP-POS(WKS-VP-CNT)
124800        END-SEARCH
124900        MOVE WKS-PRECIO-TMP TO WKS-PRECIO-DIVISOR
125000        IF WKS-PRECIO-DIVISOR = ZERO
125100           MOVE 1 TO WKS-PRECIO-DIVISOR
125200        END-IF
125300        COMPUTE VP-VALUE-SCORE(WKS-VP-CNT) ROUNDED =
125400           (WP-PRED(IDX-PROY) / WKS-PRECIO-DIVISOR) * 100
125500     END-IF.
125600 510-EVALUA-CANDIDATO-VP-EXIT. EXIT.
125700
125800 511-BUSCA-SUBCADENA-POS SECTION.
125900     IF WJ-POS(IDX-JUG)(WKS-SUBI :
126000        WKS-FILTRO-LEN) =
126100        WKS-PARM-POS-FILTRO(1 : WKS-FILTRO-LEN)
126200        MOVE "S" TO WKS-EN-SQUAD-FLAG
126300     END-IF.
126400 511-BUSCA-SUBCADENA-POS-EXIT. EXIT.
126500
126600******************************************************************
126700*        S E C C I O N   6  -  B Y E   A N A L Y S I S
126800******************************************************************
126900 600-ANALISIS-DESCANSOS SECTION.
127000     MOVE SPACES TO WKS-ENC-SECCION
127100     WRITE RPT-LINE FROM WKS-LINEA-VACIA AFTER ADVANCING 2 LINES
127200     MOVE "*** SECCION 6 - BYE ANALYSIS ***" TO ENC-TITULO
127300     WRITE RPT-LINE FROM WKS-ENC-SECCION AFTER ADVANCING 1 LINE
127400
127500     MOVE ZERO TO WKS-BYE-IMPACTO-TOTAL
127600     PERFORM 601-PROCESA-UNA-RONDA
127700        THRU 601-PROCESA-UNA-RONDA-EXIT
127800        VARYING IDX-BYE FROM 1 BY 1 UNTIL IDX-BYE > 5
127900
128000     PERFORM 630-IDENTIFICA-PEOR-RONDA
128100        THRU 630-IDENTIFICA-PEOR-RONDA-EXIT
128200     MOVE ZERO TO WKS-TRADES-VERDADERAS
128300     PERFORM 635-CALCULA-TRADES-VERDADERAS
128400        THRU 635-CALCULA-TRADES-VERDADERAS-EXIT
128500        VARYING WKS-SUBI FROM 1 BY 1 UNTIL WKS-SUBI > 5
128600     MOVE WKS-PARM-PRESUP-TRASPASO TO WKS-TRADES-DISPONIBLES
128700     MOVE ZERO TO WKS-BYE-SUG-CNT
128800     PERFORM 640-ARMA-SUGERENCIAS
128900        THRU 640-ARMA-SUGERENCIAS-EXIT
129000     PERFORM 650-IMPRIME-SUGERENCIAS
129100        THRU 650-IMPRIME-SUGERENCIAS-EXIT
129200     PERFORM 660-RECOMENDACION-GENERAL
129300        THRU 660-RECOMENDACION-GENERAL-EXIT.
129400 600-ANALISIS-DESCANSOS-EXIT. EXIT.
129500
129600******************************************************************
129700*  601-PROCESA-UNA-RONDA - CUERPO DEL BARRIDO DE LAS 5 RONDAS    *
129800*  DE BYE. CUENTA E IMPRIME CADA UNA.                            *
129900******************************************************************
130000 601-PROCESA-UNA-RONDA SECTION.
130100     PERFORM 610-CUENTA-DESCANSO-RONDA
130200        THRU 610-CUENTA-DESCANSO-RONDA-EXIT
130300     PERFORM 620-IMPRIME-DESCANSO-RONDA
130400        THRU 620-IMPRIME-DESCANSO-RONDA-EXIT.
130500 601-PROCESA-UNA-RONDA-EXIT. EXIT.
130600
130700******************************************************************
130800*  610-CUENTA-DESCANSO-RONDA - CUENTA CUANTOS MIEMBROS DEL       *
130900*  EQUIPO TIENEN DESCANSO EN LA RONDA ACTUAL (IDX-BYE).          *
131000******************************************************************
131100 610-CUENTA-DESCANSO-RONDA SECTION.
131200     MOVE BYE-NUM-RONDA(IDX-BYE) TO BCTA-RONDA(IDX-BYE)
131300     MOVE ZERO TO BCTA-CUENTA(IDX-BYE)
131400     PERFORM 611-VERIFICA-UN-MIEMBRO
131500        THRU 611-VERIFICA-UN-MIEMBRO-EXIT
131600        VARYING WKS-SUBI FROM 1 BY 1 UNTIL WKS-SUBI > WKS-SQUAD-CNT
131700     ADD BCTA-CUENTA(IDX-BYE) TO WKS-BYE-IMPACTO-TOTAL.
131800 610-CUENTA-DESCANSO-RONDA-EXIT. EXIT.
131900
132000******************************************************************
132100*  611-VERIFICA-UN-MIEMBRO - VERIFICA SI EL INTEGRANTE DEL       *
132200*  EQUIPO (WKS-SUBI) JUEGA EN UNO DE LOS CUATRO EQUIPOS QUE      *
132300*  DESCANSAN EN LA RONDA ACTUAL (IDX-BYE).                       *
132400******************************************************************
132500 611-VERIFICA-UN-MIEMBRO SECTION.
132600     PERFORM 612-COMPARA-UN-EQUIPO-BYE
132700        THRU 612-COMPARA-UN-EQUIPO-BYE-EXIT
132800        VARYING WKS-SUBJ FROM 1 BY 1 UNTIL WKS-SUBJ > 4.
132900 611-VERIFICA-UN-MIEMBRO-EXIT. EXIT.
133000
133100******************************************************************
133200*  612-COMPARA-UN-EQUIPO-BYE - COMPARA EL EQUIPO DEL INTEGRANTE  *
133300*  CONTRA UNO DE LOS CUATRO EQUIPOS EN DESCANSO DE LA RONDA.     *
133400******************************************************************
133500 612-COMPARA-UN-EQUIPO-BYE SECTION.
133600     IF WS-TEAM(WKS-SUBI) = BYE-EQUIPO(IDX-BYE, WKS-SUBJ)
133700        AND WS-TEAM(WKS-SUBI) NOT = SPACES
133800        ADD 1 TO BCTA-CUENTA(IDX-BYE)
133900        MOVE WKS-SUBI TO
134000             BCTA-MIEMBRO(IDX-BYE, BCTA-CUENTA(IDX-BYE))
134100     END-IF.
134200 612-COMPARA-UN-EQUIPO-BYE-EXIT. EXIT.
134300
134400******************************************************************
134500*  620-IMPRIME-DESCANSO-RONDA - IMPRIME EL RENGLON DE CABECERA   *
134600*  DE LA RONDA Y LOS NOMBRES DE LOS JUGADORES EN DESCANSO.       *
134700******************************************************************
134800 620-IMPRIME-DESCANSO-RONDA SECTION.
134900     MOVE SPACES TO WKS-DET-BYE
135000     STRING "ROUND " DELIMITED BY SIZE
135100        BCTA-RONDA(IDX-BYE) DELIMITED BY SIZE
135200        " - PLAYERS ON BYE: " DELIMITED BY SIZE
135300        BCTA-CUENTA(IDX-BYE) DELIMITED BY SIZE
135400        INTO DBYE-TEXTO
135500     WRITE RPT-LINE FROM WKS-DET-BYE AFTER ADVANCING 1 LINE
135600     IF BCTA-CUENTA(IDX-BYE) > 0
135700        PERFORM 621-IMPRIME-UN-MIEMBRO-BYE
135800           THRU 621-IMPRIME-UN-MIEMBRO-BYE-EXIT
135900           VARYING WKS-SUBJ FROM 1 BY 1
136000           UNTIL WKS-SUBJ > BCTA-CUENTA(IDX-BYE)
136100     END-IF.
136200 620-IMPRIME-DESCANSO-RONDA-EXIT. EXIT.
136300
136400******************************************************************
136500*  621-IMPRIME-UN-MIEMBRO-BYE - IMPRIME EL NOMBRE Y EQUIPO DE    *
136600*  UN JUGADOR EN DESCANSO DE LA RONDA ACTUAL.                    *
136700******************************************************************
136800 621-IMPRIME-UN-MIEMBRO-BYE SECTION.
136900     MOVE SPACES TO WKS-DET-BYE
137000     STRING "     - " DELIMITED BY SIZE
137100        WS-NAME(BCTA-MIEMBRO(IDX-BYE, WKS-SUBJ))
137200        DELIMITED BY SIZE
137300        " (" DELIMITED BY SIZE
137400        WS-TEAM(BCTA-MIEMBRO(IDX-BYE, WKS-SUBJ))
137500        DELIMITED BY SIZE
137600        ")" DELIMITED BY SIZE
137700        INTO DBYE-TEXTO
137800     WRITE RPT-LINE FROM WKS-DET-BYE AFTER ADVANCING 1 LINE.
137900 621-IMPRIME-UN-MIEMBRO-BYE-EXIT. EXIT.
138000
138100******************************************************************
138200*  630-IDENTIFICA-PEOR-RONDA - BUSQUEDA LINEAL DEL MAYOR CONTEO  *
138300*  DE JUGADORES EN DESCANSO (LA TABLA SOLO TIENE 5 RONDAS).      *
138400******************************************************************
138500 630-IDENTIFICA-PEOR-RONDA SECTION.
138600     MOVE ZERO TO WKS-BYE-PEOR-CUENTA
138700     MOVE ZERO TO WKS-BYE-PEOR-RONDA
138800     PERFORM 631-VERIFICA-PEOR-RONDA
138900        THRU 631-VERIFICA-PEOR-RONDA-EXIT
139000        VARYING IDX-BCTA FROM 1 BY 1 UNTIL IDX-BCTA > 5
139100*    SE ARMA EL ORDEN DE PROCESO DE LAS 5 RONDAS, DE LA MAS A LA
139200*    MENOS AFECTADA, GUARDANDO SOLO EL NUMERO DE RONDA. LA
139300*    CUENTA DE CADA RONDA SE CONSULTA CON (RONDA - 12).
139400     PERFORM 632-COPIA-ORDEN-RONDA
139500        THRU 632-COPIA-ORDEN-RONDA-EXIT
139600        VARYING IDX-BCTA FROM 1 BY 1 UNTIL IDX-BCTA > 5
139700     PERFORM 633-PASADA-BURBUJA-RONDA
139800        THRU 633-PASADA-BURBUJA-RONDA-EXIT
139900        5 TIMES.
140000 630-IDENTIFICA-PEOR-RONDA-EXIT. EXIT.
140100
140200******************************************************************
140300*  631-VERIFICA-PEOR-RONDA - RETIENE LA RONDA CON MAYOR CANTIDAD *
140400*  DE JUGADORES EN DESCANSO.                                     *
140500******************************************************************
140600 631-VERIFICA-PEOR-RONDA SECTION.
140700     IF BCTA-CUENTA(IDX-BCTA) > WKS-BYE-PEOR-CUENTA
140800        MOVE BCTA-CUENTA(IDX-BCTA) TO WKS-BYE-PEOR-CUENTA
140900        MOVE BCTA-RONDA(IDX-BCTA)  TO WKS-BYE-PEOR-RONDA
141000     END-IF.
141100 631-VERIFICA-PEOR-RONDA-EXIT. EXIT.
141200
141300******************************************************************
141400*  632-COPIA-ORDEN-RONDA - COPIA EL NUMERO DE RONDA DE CADA      *
141500*  RENGLON DE LA TABLA DE CONTEOS A LA TABLA DE ORDEN.           *
141600******************************************************************
141700 632-COPIA-ORDEN-RONDA SECTION.
141800     MOVE BCTA-RONDA(IDX-BCTA) TO WKS-BYE-ORDEN-RONDA(IDX-BCTA).
141900 632-COPIA-ORDEN-RONDA-EXIT. EXIT.
142000
142100******************************************************************
142200*  633-PASADA-BURBUJA-RONDA - UNA PASADA DE LA BURBUJA QUE       *
142300*  ORDENA LAS RONDAS DE LA MAS A LA MENOS AFECTADA.              *
142400******************************************************************
142500 633-PASADA-BURBUJA-RONDA SECTION.
142600     PERFORM 634-COMPARA-Y-CAMBIA-RONDA
142700        THRU 634-COMPARA-Y-CAMBIA-RONDA-EXIT
142800        VARYING WKS-SUBI FROM 1 BY 1 UNTIL WKS-SUBI >= 5.
142900 633-PASADA-BURBUJA-RONDA-EXIT. EXIT.
143000
143100******************************************************************
143200*  634-COMPARA-Y-CAMBIA-RONDA - COMPARA DOS RONDAS ADYACENTES Y  *
143300*  LAS INTERCAMBIA SI LA SIGUIENTE TIENE MAYOR IMPACTO.          *
143400******************************************************************
143500 634-COMPARA-Y-CAMBIA-RONDA SECTION.
143600     COMPUTE WKS-SUBJ =
143700        WKS-BYE-ORDEN-RONDA(WKS-SUBI) - 12
143800     COMPUTE WKS-ORDENA-J =
143900        WKS-BYE-ORDEN-RONDA(WKS-SUBI + 1) - 12
144000     IF BCTA-CUENTA(WKS-SUBJ) < BCTA-CUENTA(WKS-ORDENA-J)
144100        MOVE WKS-BYE-ORDEN-RONDA(WKS-SUBI)     TO WKS-SUBJ
144200        MOVE WKS-BYE-ORDEN-RONDA(WKS-SUBI + 1) TO
144300             WKS-BYE-ORDEN-RONDA(WKS-SUBI)
144400        MOVE WKS-SUBJ TO WKS-BYE-ORDEN-RONDA(WKS-SUBI + 1)
144500     END-IF.
144600 634-COMPARA-Y-CAMBIA-RONDA-EXIT. EXIT.
144700
144800******************************************************************
144900*  635-CALCULA-TRADES-VERDADERAS - CUENTA, RONDA POR RONDA Y SIN *
145000*  TOPE DE PRESUPUESTO, LOS CUPOS DE TRASPASO QUE EL ANALISIS DE *
145100*  DESCANSOS REALMENTE NECESITARIA SI EL PRESUPUESTO FUERA       *
145200*  ILIMITADO. SIRVE DE BASE REAL PARA LA RECOMENDACION DE 660.   *
145300*  2009-11-MRG TKT#4471 NECESARIO PORQUE WKS-TRADES-DISPONIBLES  *
145400*  YA VIENE DESCONTADO POR 645 Y NO SIRVE COMO MEDIDA DE NECESIDAD*
145500******************************************************************
145600 635-CALCULA-TRADES-VERDADERAS SECTION.
145700     COMPUTE WKS-ORDENA-I =
145800        WKS-BYE-ORDEN-RONDA(WKS-SUBI) - 12
145900     IF BCTA-CUENTA(WKS-ORDENA-I) > 2
146000        MOVE 2 TO WKS-RONDA-TOPE-VERD
146100        IF BCTA-CUENTA(WKS-ORDENA-I) < 2
146200           MOVE BCTA-CUENTA(WKS-ORDENA-I) TO WKS-RONDA-TOPE-VERD
146300        END-IF
146400        ADD WKS-RONDA-TOPE-VERD TO WKS-TRADES-VERDADERAS
146500     END-IF.
146600 635-CALCULA-TRADES-VERDADERAS-EXIT. EXIT.
146700
146800******************************************************************
146900*  640-ARMA-SUGERENCIAS - RECORRE LAS RONDAS DE LA MAS A LA      *
147000*  MENOS AFECTADA. LAS RONDAS CON 2 O MENOS JUGADORES EN         *
147100*  DESCANSO NO NECESITAN TRASPASO. SE PROCESAN COMO MAXIMO LOS   *
147200*  PRIMEROS DOS JUGADORES DE CADA RONDA, HASTA AGOTAR EL         *
147300*  PRESUPUESTO DE TRASPASOS DISPONIBLES.                         *
147400******************************************************************
147500 640-ARMA-SUGERENCIAS SECTION.
147600     PERFORM 641-PROCESA-UNA-RONDA-SUG
147700        THRU 641-PROCESA-UNA-RONDA-SUG-EXIT
147800        VARYING WKS-SUBI FROM 1 BY 1
147900        UNTIL WKS-SUBI > 5 OR WKS-TRADES-DISPONIBLES = 0.
148000 640-ARMA-SUGERENCIAS-EXIT. EXIT.
148100
148200******************************************************************
148300*  641-PROCESA-UNA-RONDA-SUG - SI LA RONDA TIENE MAS DE DOS      *
148400*  JUGADORES EN DESCANSO, BUSCA REEMPLAZO PARA LOS PRIMEROS DOS. *
148500******************************************************************
148600 641-PROCESA-UNA-RONDA-SUG SECTION.
148700     COMPUTE WKS-ORDENA-I =
148800        WKS-BYE-ORDEN-RONDA(WKS-SUBI) - 12
148900     IF BCTA-CUENTA(WKS-ORDENA-I) > 2
149000        MOVE 2 TO WKS-VP-TOPE
149100        IF BCTA-CUENTA(WKS-ORDENA-I) < 2
149200           MOVE BCTA-CUENTA(WKS-ORDENA-I) TO WKS-VP-TOPE
149300        END-IF
149400        PERFORM 645-BUSCA-REEMPLAZO
149500           THRU 645-BUSCA-REEMPLAZO-EXIT
149600           VARYING WKS-SUBJ FROM 1 BY 1
149700           UNTIL WKS-SUBJ > WKS-VP-TOPE
149800              OR WKS-TRADES-DISPONIBLES = 0
149900     END-IF.
150000 641-PROCESA-UNA-RONDA-SUG-EXIT. EXIT.
150100
150200******************************************************************
150300*  645-BUSCA-REEMPLAZO - BUSCA, ENTRE LOS JUGADORES PROYECTADOS  *
150400*  DE LA MISMA POSICION PRIMARIA, CUYO EQUIPO NO ESTE EN         *
150500*  DESCANSO ESA RONDA Y QUE NO ESTE YA EN EL EQUIPO, AL DE MAYOR *
150600*  PUNTAJE PROYECTADO. SI LO HALLA, EMITE LA SUGERENCIA.         *
150700******************************************************************
150800 645-BUSCA-REEMPLAZO SECTION.
150900     MOVE BCTA-MIEMBRO(WKS-ORDENA-I, WKS-SUBJ)
151000          TO WKS-CAP-ACTUAL-IDX
151100     MOVE ZERO TO WKS-MEJOR-PUNTAJE-REEMPLAZO
151200     SET IDX-PROY TO 0
151300     PERFORM 646-EVALUA-REEMPLAZO
151400        THRU 646-EVALUA-REEMPLAZO-EXIT
151500        VARYING WKS-SUBK FROM 1 BY 1
151600        UNTIL WKS-SUBK > WKS-PROY-CNT
151700     IF IDX-PROY NOT = 0 AND WKS-BYE-SUG-CNT < 10
151800        ADD 1 TO WKS-BYE-SUG-CNT
151900        SUBTRACT 1 FROM WKS-TRADES-DISPONIBLES
152000        COMPUTE BSUG-RONDA-TRADE(WKS-BYE-SUG-CNT) =
152100           WKS-BYE-ORDEN-RONDA(WKS-SUBI) - 1
152200        MOVE WS-NAME(WKS-CAP-ACTUAL-IDX)
152300             TO BSUG-OUT-NAME(WKS-BYE-SUG-CNT)
152400        SET IDX-JUG TO 1
152500        SEARCH ALL WKS-JUG
152600           WHEN WJ-PLAYER-ID(IDX-JUG) = WP-PLAYER-ID(IDX-PROY)
152700                MOVE WJ-NAME(IDX-JUG)
152800                     TO BSUG-IN-NAME(WKS-BYE-SUG-CNT)
152900        END-SEARCH
153000        MOVE SPACES TO BSUG-RAZON(WKS-BYE-SUG-CNT)
153100        STRING "AVOID " DELIMITED BY SIZE
153200           BCTA-CUENTA(WKS-ORDENA-I) DELIMITED BY SIZE
153300           " PLAYERS ON BYE IN ROUND " DELIMITED BY SIZE
153400           BCTA-RONDA(WKS-ORDENA-I) DELIMITED BY SIZE
153500           INTO BSUG-RAZON(WKS-BYE-SUG-CNT)
153600        IF BCTA-CUENTA(WKS-ORDENA-I) > 3
153700           MOVE "HIGH  " TO BSUG-PRIORIDAD(WKS-BYE-SUG-CNT)
153800        ELSE
153900           MOVE "MEDIUM" TO BSUG-PRIORIDAD(WKS-BYE-SUG-CNT)
154000        END-IF
154100     END-IF.
154200 645-BUSCA-REEMPLAZO-EXIT. EXIT.
154300
154400******************************************************************
154500*  646-EVALUA-REEMPLAZO - UN CANDIDATO CALIFICA SI ES DE LA      *
154600*  MISMA POSICION, SU EQUIPO NO TIENE DESCANSO ESA RONDA Y NO    *
154700*  ESTA YA EN EL EQUIPO. SE RETIENE EL DE MAYOR PROYECCION.      *
154800******************************************************************
154900 646-EVALUA-REEMPLAZO SECTION.
155000     MOVE "N" TO WKS-BANDERA-EN-SQUAD
155100     PERFORM 647-VERIFICA-NO-EN-SQUAD
155200        THRU 647-VERIFICA-NO-EN-SQUAD-EXIT
155300        VARYING WKS-SUBL FROM 1 BY 1
155400        UNTIL WKS-SUBL > WKS-SQUAD-CNT
155500     IF WKS-BANDERA-EN-SQUAD = "S"
155600        GO TO 646-EVALUA-REEMPLAZO-EXIT
155700     END-IF
155800     SET IDX-JUG TO 1
155900     MOVE "N" TO WKS-EN-SQUAD-FLAG
156000     SEARCH ALL WKS-JUG
156100        WHEN WJ-PLAYER-ID(IDX-JUG) = WP-PLAYER-ID(WKS-SUBK)
156200             IF WJ-POS(IDX-JUG) = WS-POS(WKS-CAP-ACTUAL-IDX)
156300                MOVE "S" TO WKS-EN-SQUAD-FLAG
156400                PERFORM 648-VERIFICA-EQUIPO-BYE
156500                   THRU 648-VERIFICA-EQUIPO-BYE-EXIT
156600                   VARYING WKS-SUBL FROM 1 BY 1
156700                   UNTIL WKS-SUBL > 4
156800             END-IF
156900     END-SEARCH
157000     IF WKS-EN-SQUAD-FLAG = "S" AND
157100        WP-PRED(WKS-SUBK) > WKS-MEJOR-PUNTAJE-REEMPLAZO
157200        MOVE WP-PRED(WKS-SUBK) TO WKS-MEJOR-PUNTAJE-REEMPLAZO
157300        SET IDX-PROY TO WKS-SUBK
157400     END-IF.
157500 646-EVALUA-REEMPLAZO-EXIT. EXIT.
157600
157700******************************************************************
157800*  647-VERIFICA-NO-EN-SQUAD - DESCARTA EL CANDIDATO SI YA ESTA   *
157900*  EN EL EQUIPO ACTUAL.                                          *
158000******************************************************************
158100 647-VERIFICA-NO-EN-SQUAD SECTION.
158200     IF WP-PLAYER-ID(WKS-SUBK) = WS-PLAYER-ID(WKS-SUBL)
158300        MOVE "S" TO WKS-BANDERA-EN-SQUAD
158400     END-IF.
158500 647-VERIFICA-NO-EN-SQUAD-EXIT. EXIT.
158600
158700******************************************************************
158800*  648-VERIFICA-EQUIPO-BYE - DESCARTA EL CANDIDATO SI SU EQUIPO  *
158900*  DESCANSA EN LA RONDA QUE SE ESTA REEMPLAZANDO.                *
159000******************************************************************
159100 648-VERIFICA-EQUIPO-BYE SECTION.
159200     IF WJ-TEAM(IDX-JUG) =
159300        BYE-EQUIPO(WKS-ORDENA-I, WKS-SUBL)
159400        AND WJ-TEAM(IDX-JUG) NOT = SPACES
159500        MOVE "N" TO WKS-EN-SQUAD-FLAG
159600     END-IF.
159700 648-VERIFICA-EQUIPO-BYE-EXIT. EXIT.
159800
159900******************************************************************
160000*  650-IMPRIME-SUGERENCIAS - IMPRIME LAS SUGERENCIAS DE          *
160100*  TRASPASO ARMADAS POR EL ANALISIS DE DESCANSOS, CON PRIORIDAD. *
160200******************************************************************
160300 650-IMPRIME-SUGERENCIAS SECTION.
160400     MOVE SPACES TO WKS-DET-BYE
160500     WRITE RPT-LINE FROM WKS-LINEA-VACIA AFTER ADVANCING 1 LINE
160600     STRING "WORST ROUND: " DELIMITED BY SIZE
160700        WKS-BYE-PEOR-RONDA DELIMITED BY SIZE
160800        " (" DELIMITED BY SIZE
160900        WKS-BYE-PEOR-CUENTA DELIMITED BY SIZE
161000        " PLAYERS ON BYE)   TOTAL BYE IMPACT: " DELIMITED BY SIZE
161100        WKS-BYE-IMPACTO-TOTAL DELIMITED BY SIZE
161200        INTO DBYE-TEXTO
161300     WRITE RPT-LINE FROM WKS-DET-BYE AFTER ADVANCING 1 LINE
161400
161500     IF WKS-BYE-SUG-CNT = 0
161600        MOVE SPACES TO WKS-DET-BYE
161700        MOVE "(NO BYE TRADES REQUIRED)" TO DBYE-TEXTO
161800        WRITE RPT-LINE FROM WKS-DET-BYE AFTER ADVANCING 1 LINE
161900     ELSE
162000        PERFORM 651-IMPRIME-UNA-SUGERENCIA
162100           THRU 651-IMPRIME-UNA-SUGERENCIA-EXIT
162200           VARYING IDX-BSUG FROM 1 BY 1
162300           UNTIL IDX-BSUG > WKS-BYE-SUG-CNT
162400     END-IF.
162500 650-IMPRIME-SUGERENCIAS-EXIT. EXIT.
162600
162700******************************************************************
162800*  651-IMPRIME-UNA-SUGERENCIA - ARMA E IMPRIME EL RENGLON DE     *
162900*  UNA SUGERENCIA DE TRASPASO POR DESCANSO.                     *
163000******************************************************************
163100 651-IMPRIME-UNA-SUGERENCIA SECTION.
163200     MOVE SPACES TO WKS-DET-BYE
163300     STRING "TRADE RD " DELIMITED BY SIZE
163400        BSUG-RONDA-TRADE(IDX-BSUG) DELIMITED BY SIZE
163500        ": OUT " DELIMITED BY SIZE
163600        BSUG-OUT-NAME(IDX-BSUG) DELIMITED BY SPACE
163700        " / IN " DELIMITED BY SIZE
163800        BSUG-IN-NAME(IDX-BSUG) DELIMITED BY SPACE
163900        " - " DELIMITED BY SIZE
164000        BSUG-RAZON(IDX-BSUG) DELIMITED BY SPACE
164100        " (" DELIMITED BY SIZE
164200        BSUG-PRIORIDAD(IDX-BSUG) DELIMITED BY SIZE
164300        ")" DELIMITED BY SIZE
164400        INTO DBYE-TEXTO
164500     WRITE RPT-LINE FROM WKS-DET-BYE AFTER ADVANCING 1 LINE.
164600 651-IMPRIME-UNA-SUGERENCIA-EXIT. EXIT.
164700
164800******************************************************************
164900*  660-RECOMENDACION-GENERAL - TEXTO DE 4 NIVELES SEGUN EL       *
165000*  IMPACTO TOTAL DE DESCANSOS, Y BANDERA DE TRASPASO AGRESIVO.   *
165100******************************************************************
165200 660-RECOMENDACION-GENERAL SECTION.
165300     MOVE SPACES TO WKS-DET-BYE
165400     EVALUATE TRUE
165500        WHEN WKS-BYE-IMPACTO-TOTAL <= 4
165600           MOVE "GOOD BYE COVERAGE - MANAGEABLE WITH BENCH"
165700                TO DBYE-TEXTO
165800        WHEN WKS-BYE-IMPACTO-TOTAL <= 8
165900           STRING "MODERATE BYE IMPACT - CONSIDER "
166000              DELIMITED BY SIZE
166100              WKS-BYE-SUG-CNT DELIMITED BY SIZE
166200              " STRATEGIC TRADES" DELIMITED BY SIZE
166300              INTO DBYE-TEXTO
166400        WHEN OTHER
166500           MOVE WKS-TRADES-VERDADERAS TO WKS-TRADES-NECESARIAS
166600           IF WKS-PARM-PRESUP-TRASPASO >= WKS-TRADES-NECESARIAS
166700              STRING "HIGH BYE IMPACT - " DELIMITED BY SIZE
166800                 WKS-TRADES-NECESARIAS DELIMITED BY SIZE
166900                 " TRADES RECOMMENDED, SUFFICIENT TRADES"
167000                 DELIMITED BY SIZE
167100                 INTO DBYE-TEXTO
167200           ELSE
167300              STRING "HIGH BYE IMPACT - " DELIMITED BY SIZE
167400                 WKS-TRADES-NECESARIAS DELIMITED BY SIZE
167500                 " RECOMMENDED BUT ONLY " DELIMITED BY SIZE
167600                 WKS-PARM-PRESUP-TRASPASO DELIMITED BY SIZE
167700                 " AVAILABLE" DELIMITED BY SIZE
167800                 INTO DBYE-TEXTO
167900           END-IF
168000     END-EVALUATE
168100     WRITE RPT-LINE FROM WKS-DET-BYE AFTER ADVANCING 1 LINE
168200
168300     IF WKS-BYE-IMPACTO-TOTAL > 8
168400        MOVE SPACES TO WKS-DET-BYE
168500        COMPUTE WKS-SUBI = WKS-BYE-SUG-CNT + 2
168600        STRING "ALTERNATIVE STRATEGY: AGGRESSIVE TRADING "
168700           DELIMITED BY SIZE
168800           "RECOMMENDED (" DELIMITED BY SIZE
168900           WKS-SUBI DELIMITED BY SIZE
169000           " TRADES)" DELIMITED BY SIZE
169100           INTO DBYE-TEXTO
169200        WRITE RPT-LINE FROM WKS-DET-BYE AFTER ADVANCING 1 LINE
169300     END-IF.
169400 660-RECOMENDACION-GENERAL-EXIT. EXIT.
169500
169600******************************************************************
169700*               CIERRE GENERAL DE ARCHIVOS
169800******************************************************************
169900 900-CIERRA-ARCHIVOS SECTION.
170000     CLOSE SQUAD PLAYERS PROJOUT PRICES RPTFILE.
170100 900-CIERRA-ARCHIVOS-EXIT. EXIT.
