000100******************************************************************
000200*             E S T A D I S T I C A   P O R   P A R T I D O       *
000300*------------------------------------------------------------------
000400* COPY MEMBER  : NFMSTAT                                         *
000500* SISTEMA      : NFB - NRL FANTASY ASSISTANT BATCH                *
000600* DESCRIPCION  : LAYOUT DEL ARCHIVO MATCHSTATS. UN RENGLON POR    *
000700*              : JUGADOR Y POR RONDA, ORDENADO POR MSTA-PLAYER-ID *
000800*              : Y MSTA-ROUND-NO (LLAVE MENOR A MAYOR).           *
000900******************************************************************
001000 01  MSTA-RECORD.
001100     05  MSTA-PLAYER-ID          PIC 9(05).
001200     05  MSTA-SEASON             PIC 9(04).
001300     05  MSTA-ROUND-NO           PIC 9(02).
001400     05  MSTA-MINUTES            PIC 9(03).
001500     05  MSTA-TRIES              PIC 9(02).
001600     05  MSTA-TRY-ASSISTS        PIC 9(02).
001700     05  MSTA-LINEBREAK-ASSISTS  PIC 9(02).
001800     05  MSTA-LINE-BREAKS        PIC 9(02).
001900     05  MSTA-RUN-METRES         PIC 9(04).
002000     05  MSTA-TACKLE-BREAKS      PIC 9(02).
002100     05  MSTA-TACKLES            PIC 9(03).
002200     05  MSTA-MISSED-TACKLES     PIC 9(02).
002300     05  MSTA-OFFLOADS           PIC 9(02).
002400     05  MSTA-ERRORS             PIC 9(02).
002500     05  MSTA-PENALTIES-CONCEDED PIC 9(02).
002600     05  MSTA-SIN-BINS           PIC 9(01).
002700     05  MSTA-SEND-OFFS          PIC 9(01).
002800     05  MSTA-KICK-METRES        PIC 9(04).
002900     05  MSTA-FORCED-DROPOUTS    PIC 9(02).
003000     05  MSTA-INTERCEPTS         PIC 9(02).
003100     05  FILLER                  PIC X(11).
