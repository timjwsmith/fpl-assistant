000100******************************************************************
000200*                  M A E S T R O   J U G A D O R                 *
000300*------------------------------------------------------------------
000400* COPY MEMBER  : NFPLYR                                          *
000500* SISTEMA      : NFB - NRL FANTASY ASSISTANT BATCH                *
000600* DESCRIPCION  : LAYOUT DEL MAESTRO PLAYERS, ORDENADO POR LA      *
000700*              : LLAVE PLYR-PLAYER-ID. UN RENGLON POR JUGADOR.    *
000800******************************************************************
000900 01  PLYR-RECORD.
001000     05  PLYR-PLAYER-ID          PIC 9(05).
001100     05  PLYR-PLAYER-NAME        PIC X(30).
001200     05  PLYR-TEAM-NAME          PIC X(30).
001300     05  PLYR-POSITION           PIC X(03).
001400     05  PLYR-ACTIVE-FLAG        PIC X(01).
001500         88  PLYR-ACTIVO                   VALUE 'Y'.
001600         88  PLYR-INACTIVO                 VALUE 'N'.
001700     05  FILLER                  PIC X(11).
