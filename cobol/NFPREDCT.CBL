000100******************************************************************
000200* FECHA       : 02/09/1989                                       *
000300* PROGRAMADOR : E. CASTELLANOS (ECAS)                            *
000400* APLICACION  : NRL FANTASY ASSISTANT                            *
000500* PROGRAMA    : NFPREDCT                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : SEGUNDO PASO DE LA CORRIDA. CRUZA EL MAESTRO DE  *
000800*             : JUGADORES CON EL HISTORIAL DE PUNTEO FANTASY Y   *
000900*             : ESCRIBE UNA PROYECCION POR JUGADOR ACTIVO PARA   *
001000*             : LA RONDA OBJETIVO. INCLUYE UN CHEQUEO INTERNO    *
001100*             : DE CONTRASTE (NO PERSISTIDO) CONTRA UNA FORMULA  *
001200*             : DE RESPALDO MAS SENSIBLE A SEDE Y TENDENCIA.     *
001300* ARCHIVOS    : PLAYERS=ENTRADA, SCORES=ENTRADA, PROJOUT=SALIDA  *
001400*             : RPTFILE=SALIDA (DISP=MOD, PASO 2 DE 3)           *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600* BPM/RATIONAL: 31105                                            *
001700* NOMBRE      : PASO 2 DE LA CORRIDA DE PUNTEO FANTASY           *
001800******************************************************************
001900*-----------------------------------------------------------------
002000*                      HISTORIAL DE CAMBIOS
002100*-----------------------------------------------------------------
002200* 02/09/1989 ECAS CR-31105  PRIMERA VERSION. VENTANA DE 5         CR-31105
002300*                 RONDAS, PROMEDIO SIMPLE UNICAMENTE.             CR-31105
002400* 14/01/1990 ECAS CR-31140  SE AGREGA EL PROMEDIO PESADO          CR-31140
002500*                 0.4/0.3/0.2/0.1 PARA JUGADORES CON 4 O MAS      CR-31140
002600*                 RONDAS DE HISTORIAL.                            CR-31140
002700* 08/06/1991 RQUI CR-31290  SE AGREGA FACTOR DE MINUTOS Y EL      CR-31290
002800*                 CASO SIN HISTORIA (35.0 PUNTOS, CONFIANZA .30). CR-31290
002900* 27/02/1992 RQUI CR-31360  RUTINA PROPIA DE RAIZ CUADRADA        CR-31360
003000*                 (NEWTON-RAPHSON) PARA LA DESVIACION ESTANDAR.   CR-31360
003100* 19/10/1993 RQUI CR-31510  CALCULO DE CONFIANZA A PARTIR DE      CR-31510
003200*                 CONSISTENCIA Y DISPONIBILIDAD DE DATOS.         CR-31510
003300* 15/04/1995 LPORT CR-31740 SE AGREGA LA SECCION 600 DE CHEQUEO   CR-31740
003400*                 INTERNO CONTRA LA FORMULA DE RESPALDO.          CR-31740
003500* 21/11/1996 LPORT CR-31860 TABLA DE PESOS EXPONENCIALES PARA LA  CR-31860
003600*                 TENDENCIA, ARMADA COMO LITERAL REDEFINIDO.      CR-31860
003700* 12/08/1998 JMEND Y2K-0032 AMPLIACION DE WKS-RUN-DATE A 8        Y2K-0032
003800*                 POSICIONES (ERA 6, SOLO DD/MM/AA).              Y2K-0032
003900* 09/02/1999 JMEND Y2K-0044 VERIFICADO CONTRA RONDAS DE PRUEBA    Y2K-0044
004000*                 CON FECHA DE SISTEMA 01/01/2000. SIN HALLAZGOS. Y2K-0044
004100* 03/07/2002 JMEND CR-32260 SE DESCARTAN REGISTROS DE SCORES      CR-32260
004200*                 HUERFANOS (SIN JUGADOR ACTIVO COINCIDENTE).     CR-32260
004300* 19/09/2005 DORTI CR-32650 EL CHEQUEO DE LA SECCION 600 USA      CR-32650
004400*                 SOLAMENTE CONSOLE, NO ESCRIBE AL PROJOUT.       CR-32650
004500* 30/03/2010 DORTI CR-32940 SE AMPLIA EL DETALLE DEL REPORTE DE   CR-32940
004600*                 PROYECCIONES CON EL METODO Y LOS MINUTOS.       CR-32940
004700* 27/05/2021 SVALL CR-33902 REVISION GENERAL DE COMENTARIOS PARA  CR-33902
004800*                 LA MIGRACION DEL AMBIENTE DE PRUEBAS A PROD.    CR-33902
004900*-----------------------------------------------------------------
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID.                     NFPREDCT.
005200 AUTHOR.                         E. CASTELLANOS.
005300 INSTALLATION.                   NRL FANTASY DATA CENTER.
005400 DATE-WRITTEN.                   02/09/1989.
005500 DATE-COMPILED.
005600 SECURITY.                       CONFIDENCIAL - SOLO PERSONAL
005700                                  AUTORIZADO DEL CENTRO DE COMPUTO.
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01                       IS TOP-OF-FORM
006200     CLASS WKS-CLASE-DIGITOS   IS "0" THRU "9"
006300     UPSI-0 ON STATUS IS       WKS-SW-REPROCESO-ON
006400            OFF STATUS IS      WKS-SW-REPROCESO-OFF.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700******************************************************************
006800*              A R C H I V O S   D E   E N T R A D A
006900******************************************************************
007000     SELECT PLAYERS    ASSIGN   TO PLAYERS
007100            ORGANIZATION         IS LINE SEQUENTIAL
007200            FILE STATUS          IS FS-PLAYERS
007300                                    FSE-PLAYERS.
007400     SELECT SCORES     ASSIGN   TO SCORES
007500            ORGANIZATION         IS LINE SEQUENTIAL
007600            FILE STATUS          IS FS-SCORES
007700                                    FSE-SCORES.
007800******************************************************************
007900*              A R C H I V O S   D E   S A L I D A
008000******************************************************************
008100     SELECT PROJOUT    ASSIGN   TO PROJOUT
008200            ORGANIZATION         IS LINE SEQUENTIAL
008300            FILE STATUS          IS FS-PROJOUT
008400                                    FSE-PROJOUT.
008500     SELECT RPTFILE    ASSIGN   TO RPTFILE
008600            ORGANIZATION         IS LINE SEQUENTIAL
008700            FILE STATUS          IS FS-RPTFILE.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100******************************************************************
009200*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009300******************************************************************
009400*   MAESTRO DE JUGADORES, CONDUCE LA CORRIDA (ORDEN ASCENDENTE).
009500 FD  PLAYERS.
009600     COPY NFPLYR.
009700*   HISTORIAL DE PUNTEO FANTASY, ORDEN JUGADOR/RONDA ASCENDENTE.
009800 FD  SCORES.
009900     COPY NFSCORX.
010000*   PROYECCION CALCULADA, UN RENGLON POR JUGADOR ACTIVO.
010100 FD  PROJOUT.
010200     COPY NFPROJ.
010300*   REPORTE IMPRESO DE 132 COLUMNAS, COMPARTIDO POR LOS 3 PASOS.
010400 FD  RPTFILE
010500     RECORD CONTAINS 132 CHARACTERS.
010600 01  RPT-LINE                    PIC X(132).
010700
010800 WORKING-STORAGE SECTION.
010900******************************************************************
011000*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011100******************************************************************
011200 01 WKS-FS-STATUS.
011300    02 FS-PLAYERS                PIC 9(02) VALUE ZEROES.
011400    02 FSE-PLAYERS.
011500       04 FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
011600       04 FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
011700       04 FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
011800    02 FS-SCORES                 PIC 9(02) VALUE ZEROES.
011900    02 FSE-SCORES.
012000       04 FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
012100       04 FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
012200       04 FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
012300    02 FS-PROJOUT                PIC 9(02) VALUE ZEROES.
012400    02 FSE-PROJOUT.
012500       04 FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
012600       04 FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
012700       04 FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
012800    02 FS-RPTFILE                PIC 9(02) VALUE ZEROES.
012900    02 PROGRAMA                  PIC X(08) VALUE SPACES.
013000    02 ARCHIVO                   PIC X(08) VALUE SPACES.
013100    02 ACCION                    PIC X(10) VALUE SPACES.
013200    02 LLAVE                     PIC X(32) VALUE SPACES.
013300******************************************************************
013400*                 88-LEVELS DE FIN DE ARCHIVO                    *
013500******************************************************************
013600 01 WKS-SWITCHES.
013700    02 WKS-SW-EOF-PLAYERS        PIC X(01) VALUE "N".
013800       88 WKS-FIN-PLAYERS                   VALUE "S".
013900    02 WKS-SW-EOF-SCORES         PIC X(01) VALUE "N".
014000       88 WKS-FIN-SCORES                    VALUE "S".
014100    02 WKS-SW-REPROCESO-ON       PIC X(01) VALUE "N".
014200    02 WKS-SW-REPROCESO-OFF      PIC X(01) VALUE "S".
014300******************************************************************
014400*           PARAMETROS DE CORRIDA LEIDOS DE SYSIN (TARJETA)      *
014500******************************************************************
014600 01 WKS-PARM-CARD                PIC X(80) VALUE SPACES.
014700 01 WKS-PARM-CARD-R REDEFINES WKS-PARM-CARD.
014800    02 WKS-PARM-SEASON           PIC 9(04).
014900    02 WKS-PARM-ROUND            PIC 9(02).
015000    02 WKS-PARM-FILLER           PIC X(74).
015100 01 WKS-RUN-DATE                 PIC 9(08) VALUE ZEROES.
015200 01 WKS-RUN-DATE-R REDEFINES WKS-RUN-DATE.
015300    02 WKS-RUN-YY                PIC 9(04).
015400    02 WKS-RUN-MM                PIC 9(02).
015500    02 WKS-RUN-DD                PIC 9(02).
015600******************************************************************
015700*     VENTANA DE HISTORIAL (5 RONDAS MAS RECIENTES, P1=NUEVA)    *
015800******************************************************************
015900 01 WKS-HIST-CONTROL.
016000    02 WKS-HIST-CNT              PIC 9(02) COMP VALUE ZERO.
016100 01 WKS-HISTORIA.
016200    02 WKS-HIST  OCCURS 5 TIMES  INDEXED BY IDX-HIST.
016300       04 HIST-PUNTOS            PIC S9(03)V9(01).
016400       04 HIST-MINUTOS           PIC 9(03).
016500 01 WKS-HISTORIA-ALT REDEFINES WKS-HISTORIA.
016600    02 FILLER                    PIC X(30).
016700******************************************************************
016800*   TABLA DE PESOS EXPONENCIALES E**(-0.2*I) PARA LA TENDENCIA   *
016900*   (NO SE USA FUNCTION ALGUNA - CONSTANTES PRECALCULADAS).      *
017000******************************************************************
017100 01 WKS-TABLA-PESOS-LIT          PIC X(20)
017200                                  VALUE "10008190670054904490".
017300 01 WKS-TABLA-PESOS REDEFINES WKS-TABLA-PESOS-LIT.
017400    02 WKS-PESO  OCCURS 5 TIMES  PIC 9V9(03).
017500******************************************************************
017600*        RECURSOS DE CALCULO DE LA PROYECCION BASE (PREDICT)     *
017700******************************************************************
017800 01 WKS-CALCULO.
017900    02 WKS-AVG-ALL                PIC S9(03)V9(04) VALUE ZERO.
018000    02 WKS-AVG-LAST-3              PIC S9(03)V9(04) VALUE ZERO.
018100    02 WKS-PROMEDIO-PESADO         PIC S9(03)V9(04) VALUE ZERO.
018200    02 WKS-AVG-MINUTOS             PIC 9(03)V9(04) VALUE ZERO.
018300    02 WKS-FACTOR-MINUTOS          PIC 9V9(04) VALUE ZERO.
018400    02 WKS-PUNTOS-PROYECTADOS      PIC S9(03)V9(01) VALUE ZERO.
018500    02 WKS-VARIANZA                PIC S9(05)V9(04) VALUE ZERO.
018600    02 WKS-DESVIACION              PIC S9(05)V9(04) VALUE ZERO.
018700    02 WKS-CONSISTENCIA            PIC S9V9(04) VALUE ZERO.
018800    02 WKS-PUNTAJE-DATOS           PIC S9V9(04) VALUE ZERO.
018900    02 WKS-CONFIANZA                PIC 9V9(04) VALUE ZERO.
019000    02 WKS-SUMA-AUX                PIC S9(05)V9(04) VALUE ZERO.
019100******************************************************************
019200*          RAIZ CUADRADA PROPIA - METODO DE NEWTON-RAPHSON       *
019300******************************************************************
019400 01 WKS-RAIZ.
019500    02 WKS-RAIZ-X                 PIC S9(05)V9(04) VALUE ZERO.
019600    02 WKS-RAIZ-R                 PIC S9(05)V9(04) VALUE ZERO.
019700    02 WKS-RAIZ-CONT               PIC 9(02) COMP VALUE ZERO.
019800******************************************************************
019900*     RECURSOS DEL CHEQUEO INTERNO ADVPREDICT (NO PERSISTIDO)    *
020000******************************************************************
020100 01 WKS-ADVCHEQUEO.
020200    02 WKS-ADV-BASE                PIC S9(03)V9(01) VALUE ZERO.
020300    02 WKS-ADV-FACTOR-SEDE          PIC 9V9(04) VALUE ZERO.
020400    02 WKS-ADV-DEFENSA               PIC 9(03)V9(01) VALUE 45.0.
020500    02 WKS-ADV-CONFIANZA            PIC 9V9(04) VALUE ZERO.
020600    02 WKS-ADV-TENDENCIA            PIC S9V9(04) VALUE ZERO.
020700    02 WKS-ADV-NUEVO-PESO           PIC S9(05)V9(04) VALUE ZERO.
020800    02 WKS-ADV-VIEJO-PESO           PIC S9(05)V9(04) VALUE ZERO.
020900    02 WKS-ADV-DIFERENCIA           PIC S9(03)V9(01) VALUE ZERO.
021000******************************************************************
021100*                  CONTADORES DE CONTROL                        *
021200******************************************************************
021300 01 WKS-CONTADORES.
021400    02 WKS-JUGADORES-PROCESADOS  PIC 9(05) COMP VALUE ZERO.
021500    02 WKS-PROYECCIONES-ESCRITAS PIC 9(05) COMP VALUE ZERO.
021600    02 WKS-PAGINA-REPORTE        PIC 9(03) COMP VALUE ZERO.
021700    02 WKS-LINEA-REPORTE         PIC 9(03) COMP VALUE ZERO.
021800 01 WKS-MASCARA-ENTERA           PIC ZZ,ZZ9         VALUE ZEROES.
021900******************************************************************
022000*        MAQUETACION DE LINEAS DEL REPORTE (132 COLUMNAS)        *
022100******************************************************************
022200 01 WKS-ENC-1.
022300    02 FILLER                    PIC X(30) VALUE
022400       "NRL FANTASY ASSISTANT".
022500    02 FILLER                    PIC X(40) VALUE
022600       "2. PROJECTIONS".
022700    02 FILLER                    PIC X(06) VALUE "PAGINA".
022800    02 WKS-ENC-1-PAG             PIC ZZZ9.
022900    02 FILLER                    PIC X(52) VALUE SPACES.
023000 01 WKS-ENC-2.
023100    02 FILLER                    PIC X(132) VALUE ALL "=".
023200 01 WKS-ENC-3.
023300    02 FILLER                    PIC X(06) VALUE "PLAYER".
023400    02 FILLER                    PIC X(25) VALUE "NAME".
023500    02 FILLER                    PIC X(22) VALUE "TEAM".
023600    02 FILLER                    PIC X(05) VALUE "POS".
023700    02 FILLER                    PIC X(10) VALUE "PREDICTED".
023800    02 FILLER                    PIC X(06) VALUE "CONF".
023900    02 FILLER                    PIC X(08) VALUE "AVG-3".
024000    02 FILLER                    PIC X(08) VALUE "AVG-ALL".
024100    02 FILLER                    PIC X(06) VALUE "MINS".
024200    02 FILLER                    PIC X(18) VALUE "METHOD".
024300    02 FILLER                    PIC X(18) VALUE SPACES.
024400 01 WKS-DET-PROYECCION.
024500    02 WDET-PLAYER-ID            PIC 9(05).
024600    02 FILLER                    PIC X(01) VALUE SPACE.
024700    02 WDET-NAME                 PIC X(25).
024800    02 WDET-TEAM                 PIC X(22).
024900    02 WDET-POS                  PIC X(05).
025000    02 WDET-PREDICTED            PIC ZZZ9.9-.
025100    02 FILLER                    PIC X(02) VALUE SPACES.
025200    02 WDET-CONF                 PIC 9.99.
025300    02 FILLER                    PIC X(02) VALUE SPACES.
025400    02 WDET-AVG3                 PIC ZZZ9.9-.
025500    02 FILLER                    PIC X(02) VALUE SPACES.
025600    02 WDET-AVGALL                PIC ZZZ9.9-.
025700    02 FILLER                    PIC X(02) VALUE SPACES.
025800    02 WDET-MINS                 PIC ZZ9.9.
025900    02 FILLER                    PIC X(02) VALUE SPACES.
026000    02 WDET-METHOD               PIC X(16).
026100    02 FILLER                    PIC X(09) VALUE SPACES.
026200 01 WKS-LINEA-TOTALES.
026300    02 FILLER                    PIC X(30) VALUE SPACES.
026400    02 WKS-LT-ETIQUETA           PIC X(30) VALUE SPACES.
026500    02 WKS-LT-VALOR              PIC X(16) VALUE SPACES.
026600    02 FILLER                    PIC X(56) VALUE SPACES.
026700
026800 PROCEDURE DIVISION.
026900******************************************************************
027000*               S E C C I O N    P R I N C I P A L
027100******************************************************************
027200 000-PRINCIPAL SECTION.
027300     PERFORM 100-APERTURA-ARCHIVOS
027400        THRU 100-APERTURA-ARCHIVOS-EXIT
027500     PERFORM 200-LECTURA-INICIAL
027600        THRU 200-LECTURA-INICIAL-EXIT
027700     PERFORM 300-PROCESA-JUGADORES
027800        THRU 300-PROCESA-JUGADORES-EXIT
027900        UNTIL WKS-FIN-PLAYERS
028000     PERFORM 800-ESTADISTICAS
028100        THRU 800-ESTADISTICAS-EXIT
028200     PERFORM 900-CIERRA-ARCHIVOS
028300        THRU 900-CIERRA-ARCHIVOS-EXIT
028400     STOP RUN.
028500 000-PRINCIPAL-EXIT. EXIT.
028600
028700 100-APERTURA-ARCHIVOS SECTION.
028800     ACCEPT WKS-PARM-CARD FROM SYSIN
028900     ACCEPT WKS-RUN-DATE  FROM SYSIN
029000     MOVE   1             TO WKS-PAGINA-REPORTE
029100     MOVE   WKS-PAGINA-REPORTE TO WKS-ENC-1-PAG
029200     OPEN INPUT  PLAYERS SCORES
029300          OUTPUT PROJOUT
029400          EXTEND RPTFILE
029500     MOVE "NFPREDCT" TO PROGRAMA
029600     IF FS-PLAYERS NOT EQUAL 0
029700        MOVE "OPEN"    TO ACCION
029800        MOVE SPACES    TO LLAVE
029900        MOVE "PLAYERS" TO ARCHIVO
030000        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
030100                              FS-PLAYERS, FSE-PLAYERS
030200        DISPLAY ">>> ERROR AL ABRIR EL ARCHIVO PLAYERS <<<"
030300                UPON CONSOLE
030400        MOVE  91        TO RETURN-CODE
030500        STOP RUN
030600     END-IF
030700     IF FS-SCORES NOT EQUAL 0
030800        MOVE "OPEN"    TO ACCION
030900        MOVE SPACES    TO LLAVE
031000        MOVE "SCORES"  TO ARCHIVO
031100        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
031200                              FS-SCORES, FSE-SCORES
031300        DISPLAY ">>> ERROR AL ABRIR EL ARCHIVO SCORES <<<"
031400                UPON CONSOLE
031500        MOVE  91        TO RETURN-CODE
031600        STOP RUN
031700     END-IF
031800     IF FS-PROJOUT NOT EQUAL 0
031900        MOVE "OPEN"    TO ACCION
032000        MOVE SPACES    TO LLAVE
032100        MOVE "PROJOUT" TO ARCHIVO
032200        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
032300                              FS-PROJOUT, FSE-PROJOUT
032400        DISPLAY ">>> ERROR AL ABRIR EL ARCHIVO PROJOUT <<<"
032500                UPON CONSOLE
032600        MOVE  91        TO RETURN-CODE
032700        STOP RUN
032800     END-IF.
032900 100-APERTURA-ARCHIVOS-EXIT. EXIT.
033000
033100 200-LECTURA-INICIAL SECTION.
033200     READ PLAYERS
033300         AT END SET WKS-FIN-PLAYERS TO TRUE
033400     END-READ
033500     READ SCORES
033600         AT END SET WKS-FIN-SCORES TO TRUE
033700     END-READ.
033800 200-LECTURA-INICIAL-EXIT. EXIT.
033900
034000******************************************************************
034100*  300-PROCESA-JUGADORES - UN PASE MAESTRO/DETALLE: PLAYERS      *
034200*  CONDUCE, SCORES APORTA EL HISTORIAL DE CADA JUGADOR.          *
034300******************************************************************
034400 300-PROCESA-JUGADORES SECTION.
034500     MOVE ZERO TO WKS-HIST-CNT
034600     PERFORM 305-DESCARTA-ANTERIOR
034700        THRU 305-DESCARTA-ANTERIOR-EXIT
034800        UNTIL WKS-FIN-SCORES
034900           OR SCRX-PLAYER-ID NOT < PLYR-PLAYER-ID
035000     PERFORM 310-ACUMULA-HISTORIA
035100        THRU 310-ACUMULA-HISTORIA-EXIT
035200        UNTIL WKS-FIN-SCORES
035300           OR SCRX-PLAYER-ID NOT = PLYR-PLAYER-ID
035400     ADD 1 TO WKS-JUGADORES-PROCESADOS
035500     IF PLYR-ACTIVO
035600        PERFORM 500-CALCULA-PROYECCION
035700           THRU 500-CALCULA-PROYECCION-EXIT
035800        PERFORM 600-ADVPREDICT-CHEQUEO
035900           THRU 600-ADVPREDICT-CHEQUEO-EXIT
036000        PERFORM 700-ESCRIBE-PROYECCION
036100           THRU 700-ESCRIBE-PROYECCION-EXIT
036200     END-IF
036300     MOVE ZERO TO WKS-HIST-CNT
036400     READ PLAYERS
036500         AT END SET WKS-FIN-PLAYERS TO TRUE
036600     END-READ.
036700 300-PROCESA-JUGADORES-EXIT. EXIT.
036800
036900 305-DESCARTA-ANTERIOR SECTION.
037000     READ SCORES
037100         AT END SET WKS-FIN-SCORES TO TRUE
037200     END-READ.
037300 305-DESCARTA-ANTERIOR-EXIT. EXIT.
037400
037500 310-ACUMULA-HISTORIA SECTION.
037600     IF SCRX-ROUND-NO < WKS-PARM-ROUND
037700        PERFORM 400-DESPLAZA-HISTORIA
037800           THRU 400-DESPLAZA-HISTORIA-EXIT
037900     END-IF
038000     READ SCORES
038100         AT END SET WKS-FIN-SCORES TO TRUE
038200     END-READ.
038300 310-ACUMULA-HISTORIA-EXIT. EXIT.
038400
038500******************************************************************
038600*  400-DESPLAZA-HISTORIA - CORRE LA VENTANA UN LUGAR Y COLOCA    *
038700*  EL RENGLON NUEVO COMO P1 (EL MAS RECIENTE).                  *
038800******************************************************************
038900 400-DESPLAZA-HISTORIA SECTION.
039000     MOVE HIST-PUNTOS(4)  TO HIST-PUNTOS(5)
039100     MOVE HIST-MINUTOS(4) TO HIST-MINUTOS(5)
039200     MOVE HIST-PUNTOS(3)  TO HIST-PUNTOS(4)
039300     MOVE HIST-MINUTOS(3) TO HIST-MINUTOS(4)
039400     MOVE HIST-PUNTOS(2)  TO HIST-PUNTOS(3)
039500     MOVE HIST-MINUTOS(2) TO HIST-MINUTOS(3)
039600     MOVE HIST-PUNTOS(1)  TO HIST-PUNTOS(2)
039700     MOVE HIST-MINUTOS(1) TO HIST-MINUTOS(2)
039800     MOVE SCRX-FANTASY-POINTS TO HIST-PUNTOS(1)
039900     MOVE SCRX-MINUTES        TO HIST-MINUTOS(1)
040000     IF WKS-HIST-CNT < 5
040100        ADD 1 TO WKS-HIST-CNT
040200     END-IF.
040300 400-DESPLAZA-HISTORIA-EXIT. EXIT.
040400
040500******************************************************************
040600*  500-CALCULA-PROYECCION - FORMULA BASE DE PREDICT (PROMEDIO    *
040700*  PESADO POR MINUTOS, CONSISTENCIA Y DISPONIBILIDAD DE DATOS). *
040800******************************************************************
040900 500-CALCULA-PROYECCION SECTION.
041000     IF WKS-HIST-CNT = 0
041100        MOVE 35.0  TO WKS-PUNTOS-PROYECTADOS
041200        MOVE 0.30  TO WKS-CONFIANZA
041300        MOVE ZERO  TO WKS-AVG-LAST-3 WKS-AVG-ALL WKS-AVG-MINUTOS
041400        GO TO 500-CALCULA-PROYECCION-EXIT
041500     END-IF
041600
041700     MOVE ZERO TO WKS-SUMA-AUX
041800     PERFORM 505-SUMA-TODAS
041900        THRU 505-SUMA-TODAS-EXIT
042000        VARYING IDX-HIST FROM 1 BY 1
042100        UNTIL IDX-HIST > WKS-HIST-CNT
042200     DIVIDE WKS-SUMA-AUX BY WKS-HIST-CNT
042300            GIVING WKS-AVG-ALL ROUNDED
042400
042500     MOVE ZERO TO WKS-SUMA-AUX
042600     PERFORM 506-SUMA-ULTIMAS-3
042700        THRU 506-SUMA-ULTIMAS-3-EXIT
042800        VARYING IDX-HIST FROM 1 BY 1
042900        UNTIL IDX-HIST > WKS-HIST-CNT OR IDX-HIST > 3
043000     IF WKS-HIST-CNT < 3
043100        DIVIDE WKS-SUMA-AUX BY WKS-HIST-CNT
043200               GIVING WKS-AVG-LAST-3 ROUNDED
043300     ELSE
043400        DIVIDE WKS-SUMA-AUX BY 3
043500               GIVING WKS-AVG-LAST-3 ROUNDED
043600     END-IF
043700
043800     IF WKS-HIST-CNT >= 4
043900        COMPUTE WKS-PROMEDIO-PESADO ROUNDED =
044000                (HIST-PUNTOS(1) * 0.4) + (HIST-PUNTOS(2) * 0.3)
044100              + (HIST-PUNTOS(3) * 0.2) + (HIST-PUNTOS(4) * 0.1)
044200     ELSE
044300        MOVE WKS-AVG-ALL TO WKS-PROMEDIO-PESADO
044400     END-IF
044500
044600     MOVE ZERO TO WKS-SUMA-AUX
044700     PERFORM 507-SUMA-MINUTOS
044800        THRU 507-SUMA-MINUTOS-EXIT
044900        VARYING IDX-HIST FROM 1 BY 1
045000        UNTIL IDX-HIST > WKS-HIST-CNT
045100     DIVIDE WKS-SUMA-AUX BY WKS-HIST-CNT
045200            GIVING WKS-AVG-MINUTOS ROUNDED
045300
045400     COMPUTE WKS-FACTOR-MINUTOS ROUNDED =
045500             WKS-AVG-MINUTOS / 70.0
045600     IF WKS-FACTOR-MINUTOS > 1.0
045700        MOVE 1.0 TO WKS-FACTOR-MINUTOS
045800     END-IF
045900
046000     COMPUTE WKS-PUNTOS-PROYECTADOS ROUNDED =
046100             WKS-PROMEDIO-PESADO * WKS-FACTOR-MINUTOS
046200
046300     MOVE ZERO TO WKS-SUMA-AUX
046400     PERFORM 508-SUMA-DESVIOS
046500        THRU 508-SUMA-DESVIOS-EXIT
046600        VARYING IDX-HIST FROM 1 BY 1
046700        UNTIL IDX-HIST > WKS-HIST-CNT
046800     DIVIDE WKS-SUMA-AUX BY WKS-HIST-CNT
046900            GIVING WKS-VARIANZA ROUNDED
047000
047100     MOVE WKS-VARIANZA TO WKS-RAIZ-X
047200     PERFORM 560-RAIZ-CUADRADA
047300        THRU 560-RAIZ-CUADRADA-EXIT
047400     MOVE WKS-RAIZ-R TO WKS-DESVIACION
047500
047600     IF WKS-AVG-ALL > 1
047700        COMPUTE WKS-CONSISTENCIA ROUNDED =
047800                1.0 - (WKS-DESVIACION / WKS-AVG-ALL)
047900     ELSE
048000        COMPUTE WKS-CONSISTENCIA ROUNDED =
048100                1.0 - WKS-DESVIACION
048200     END-IF
048300     IF WKS-CONSISTENCIA < 0.3
048400        MOVE 0.3 TO WKS-CONSISTENCIA
048500     END-IF
048600
048700     COMPUTE WKS-PUNTAJE-DATOS ROUNDED = WKS-HIST-CNT / 5
048800     IF WKS-PUNTAJE-DATOS > 1.0
048900        MOVE 1.0 TO WKS-PUNTAJE-DATOS
049000     END-IF
049100
049200     COMPUTE WKS-CONFIANZA ROUNDED =
049300             (0.7 * WKS-CONSISTENCIA) + (0.3 * WKS-PUNTAJE-DATOS).
049400 500-CALCULA-PROYECCION-EXIT. EXIT.
049500
049600 505-SUMA-TODAS SECTION.
049700     ADD HIST-PUNTOS(IDX-HIST) TO WKS-SUMA-AUX.
049800 505-SUMA-TODAS-EXIT. EXIT.
049900
050000 506-SUMA-ULTIMAS-3 SECTION.
050100     ADD HIST-PUNTOS(IDX-HIST) TO WKS-SUMA-AUX.
050200 506-SUMA-ULTIMAS-3-EXIT. EXIT.
050300
050400 507-SUMA-MINUTOS SECTION.
050500     ADD HIST-MINUTOS(IDX-HIST) TO WKS-SUMA-AUX.
050600 507-SUMA-MINUTOS-EXIT. EXIT.
050700
050800 508-SUMA-DESVIOS SECTION.
050900     COMPUTE WKS-SUMA-AUX ROUNDED = WKS-SUMA-AUX +
051000          ((HIST-PUNTOS(IDX-HIST) - WKS-AVG-ALL) *
051100           (HIST-PUNTOS(IDX-HIST) - WKS-AVG-ALL)).
051200 508-SUMA-DESVIOS-EXIT. EXIT.
051300
051400******************************************************************
051500*  560-RAIZ-CUADRADA - NEWTON-RAPHSON, 10 ITERACIONES FIJAS.     *
051600*  NO SE USA FUNCTION SQRT (NO EXISTE EN ESTE COMPILADOR).       *
051700******************************************************************
051800 560-RAIZ-CUADRADA SECTION.
051900     IF WKS-RAIZ-X <= 0
052000        MOVE ZERO TO WKS-RAIZ-R
052100        GO TO 560-RAIZ-CUADRADA-EXIT
052200     END-IF
052300     COMPUTE WKS-RAIZ-R ROUNDED = (WKS-RAIZ-X + 1) / 2
052400     PERFORM 565-ITERA-RAIZ
052500        THRU 565-ITERA-RAIZ-EXIT
052600        VARYING WKS-RAIZ-CONT FROM 1 BY 1
052700        UNTIL WKS-RAIZ-CONT > 10.
052800 560-RAIZ-CUADRADA-EXIT. EXIT.
052900
053000 565-ITERA-RAIZ SECTION.
053100     COMPUTE WKS-RAIZ-R ROUNDED =
053200             (WKS-RAIZ-R + (WKS-RAIZ-X / WKS-RAIZ-R)) / 2.
053300 565-ITERA-RAIZ-EXIT. EXIT.
053400
053500******************************************************************
053600*  600-ADVPREDICT-CHEQUEO - CONTRASTE INTERNO, INFORMATIVO.      *
053700*  NO ESCRIBE AL PROJOUT, SOLO AVISA POR CONSOLE CUANDO LA       *
053800*  FORMULA DE RESPALDO SE ALEJA MAS DE 10.0 PUNTOS DE PREDICT.   *
053900*  NOTA: EL ARCHIVO MATCHSTATS NO TRAE RIVAL NI SEDE POR         *
054000*  JUGADA, ASI QUE LA DEFENSA RIVAL QUEDA EN SU VALOR SIN DATOS  *
054100*  (45.0) Y EL FACTOR DE SEDE USA "LOCAL" COMO SUPUESTO FIJO.    *
054200******************************************************************
054300 600-ADVPREDICT-CHEQUEO SECTION.
054400     IF WKS-HIST-CNT = 0
054500        GO TO 600-ADVPREDICT-CHEQUEO-EXIT
054600     END-IF
054700
054800     MOVE 1.05 TO WKS-ADV-FACTOR-SEDE
054900     EVALUATE PLYR-TEAM-NAME
055000         WHEN "PENRITH PANTHERS"
055100              COMPUTE WKS-ADV-FACTOR-SEDE ROUNDED = 1.05 * 1.08
055200         WHEN "MELBOURNE STORM"
055300              COMPUTE WKS-ADV-FACTOR-SEDE ROUNDED = 1.05 * 1.07
055400         WHEN "BRISBANE BRONCOS"
055500              COMPUTE WKS-ADV-FACTOR-SEDE ROUNDED = 1.05 * 1.06
055600         WHEN "SYDNEY ROOSTERS"
055700              COMPUTE WKS-ADV-FACTOR-SEDE ROUNDED = 1.05 * 1.05
055800         WHEN OTHER
055900              CONTINUE
056000     END-EVALUATE
056100
056200*    LA VENTANA DE HISTORIAL SOLO GUARDA 5 RONDAS, ASI QUE
056300*    AVG-LAST-5 Y AVG-LAST-10 COLAPSAN EN WKS-AVG-ALL.
056400     COMPUTE WKS-ADV-BASE ROUNDED =
056500             (0.5 * WKS-AVG-LAST-3) + (0.3 * WKS-AVG-ALL)
056600           + (0.2 * WKS-AVG-ALL)
056700     COMPUTE WKS-ADV-BASE ROUNDED =
056800             WKS-ADV-BASE * WKS-ADV-FACTOR-SEDE
056900     IF WKS-ADV-DEFENSA > 50
057000        COMPUTE WKS-ADV-BASE ROUNDED = WKS-ADV-BASE * 1.05
057100     END-IF
057200     IF WKS-ADV-DEFENSA < 40
057300        COMPUTE WKS-ADV-BASE ROUNDED = WKS-ADV-BASE * 0.95
057400     END-IF
057500
057600     COMPUTE WKS-ADV-CONFIANZA ROUNDED = WKS-CONSISTENCIA * 0.8
057700
057800     PERFORM 650-CALCULA-TENDENCIA
057900        THRU 650-CALCULA-TENDENCIA-EXIT
058000
058100     COMPUTE WKS-ADV-DIFERENCIA =
058200             WKS-PUNTOS-PROYECTADOS - WKS-ADV-BASE
058300     IF WKS-ADV-DIFERENCIA < 0
058400        COMPUTE WKS-ADV-DIFERENCIA = WKS-ADV-DIFERENCIA * -1
058500     END-IF
058600     IF WKS-ADV-DIFERENCIA > 10.0
058700        DISPLAY ">>> AVISO ADVPREDICT: JUGADOR " PLYR-PLAYER-ID
058800                " PREDICT=" WKS-PUNTOS-PROYECTADOS
058900                " RESPALDO=" WKS-ADV-BASE
059000                " TENDENCIA=" WKS-ADV-TENDENCIA
059100                UPON CONSOLE
059200     END-IF.
059300 600-ADVPREDICT-CHEQUEO-EXIT. EXIT.
059400
059500******************************************************************
059600*  650-CALCULA-TENDENCIA - COMPARA EL PROMEDIO PESADO DE LAS 3   *
059700*  RONDAS MAS NUEVAS CONTRA EL DE LAS RONDAS MAS VIEJAS, CON     *
059800*  LOS PESOS EXPONENCIALES PRECALCULADOS DE WKS-TABLA-PESOS.     *
059900******************************************************************
060000 650-CALCULA-TENDENCIA SECTION.
060100     MOVE ZERO TO WKS-ADV-TENDENCIA
060200     IF WKS-HIST-CNT < 4
060300        GO TO 650-CALCULA-TENDENCIA-EXIT
060400     END-IF
060500     COMPUTE WKS-ADV-NUEVO-PESO ROUNDED =
060600             ((HIST-PUNTOS(1) * WKS-PESO(1))
060700            + (HIST-PUNTOS(2) * WKS-PESO(2))
060800            + (HIST-PUNTOS(3) * WKS-PESO(3)))
060900            / (WKS-PESO(1) + WKS-PESO(2) + WKS-PESO(3))
061000     IF WKS-HIST-CNT = 4
061100        MOVE HIST-PUNTOS(4) TO WKS-ADV-VIEJO-PESO
061200     ELSE
061300        COMPUTE WKS-ADV-VIEJO-PESO ROUNDED =
061400                ((HIST-PUNTOS(4) * WKS-PESO(4))
061500               + (HIST-PUNTOS(5) * WKS-PESO(5)))
061600               / (WKS-PESO(4) + WKS-PESO(5))
061700     END-IF
061800     IF WKS-ADV-VIEJO-PESO > 1
061900        COMPUTE WKS-ADV-TENDENCIA ROUNDED =
062000                (WKS-ADV-NUEVO-PESO - WKS-ADV-VIEJO-PESO)
062100                / WKS-ADV-VIEJO-PESO
062200     ELSE
062300        COMPUTE WKS-ADV-TENDENCIA ROUNDED =
062400                WKS-ADV-NUEVO-PESO - WKS-ADV-VIEJO-PESO
062500     END-IF.
062600 650-CALCULA-TENDENCIA-EXIT. EXIT.
062700
062800******************************************************************
062900*  700-ESCRIBE-PROYECCION - GRABA PROJOUT E IMPRIME EL DETALLE   *
063000*  DE LA SECCION 2 (PROJECTIONS) DEL REPORTE.                    *
063100******************************************************************
063200 700-ESCRIBE-PROYECCION SECTION.
063300     MOVE PLYR-PLAYER-ID           TO PROJ-PLAYER-ID
063400     MOVE WKS-PARM-SEASON          TO PROJ-SEASON
063500     MOVE WKS-PARM-ROUND           TO PROJ-ROUND-NO
063600     MOVE WKS-PUNTOS-PROYECTADOS   TO PROJ-PREDICTED-POINTS
063700     COMPUTE PROJ-CONFIDENCE  ROUNDED = WKS-CONFIANZA
063800     COMPUTE PROJ-AVG-LAST-3  ROUNDED = WKS-AVG-LAST-3
063900     COMPUTE PROJ-AVG-ALL     ROUNDED = WKS-AVG-ALL
064000     COMPUTE PROJ-AVG-MINUTES ROUNDED = WKS-AVG-MINUTOS
064100     MOVE WKS-HIST-CNT             TO PROJ-GAMES-ANALYZED
064200     IF WKS-HIST-CNT = 0
064300        MOVE "NO-HISTORY      "    TO PROJ-METHOD
064400     ELSE
064500        MOVE "WEIGHTED-AVERAGE"    TO PROJ-METHOD
064600     END-IF
064700     WRITE PROJ-RECORD
064800     ADD 1 TO WKS-PROYECCIONES-ESCRITAS
064900
065000     MOVE PLYR-PLAYER-ID   TO WDET-PLAYER-ID
065100     MOVE PLYR-PLAYER-NAME TO WDET-NAME
065200     MOVE PLYR-TEAM-NAME   TO WDET-TEAM
065300     MOVE PLYR-POSITION    TO WDET-POS
065400     MOVE WKS-PUNTOS-PROYECTADOS TO WDET-PREDICTED
065500     MOVE WKS-CONFIANZA     TO WDET-CONF
065600     MOVE WKS-AVG-LAST-3    TO WDET-AVG3
065700     MOVE WKS-AVG-ALL       TO WDET-AVGALL
065800     MOVE WKS-AVG-MINUTOS   TO WDET-MINS
065900     MOVE PROJ-METHOD       TO WDET-METHOD
066000     WRITE RPT-LINE FROM WKS-DET-PROYECCION AFTER ADVANCING 1.
066100 700-ESCRIBE-PROYECCION-EXIT. EXIT.
066200
066300 800-ESTADISTICAS SECTION.
066400     WRITE RPT-LINE FROM WKS-ENC-1   AFTER ADVANCING C01
066500     WRITE RPT-LINE FROM WKS-ENC-2   AFTER ADVANCING 1
066600     WRITE RPT-LINE FROM WKS-ENC-3   AFTER ADVANCING 2
066700
066800     MOVE "PLAYERS PROCESSED......" TO WKS-LT-ETIQUETA
066900     MOVE WKS-JUGADORES-PROCESADOS   TO WKS-MASCARA-ENTERA
067000     MOVE WKS-MASCARA-ENTERA         TO WKS-LT-VALOR
067100     WRITE RPT-LINE FROM WKS-LINEA-TOTALES AFTER ADVANCING 2
067200
067300     MOVE "PROJECTIONS WRITTEN...." TO WKS-LT-ETIQUETA
067400     MOVE WKS-PROYECCIONES-ESCRITAS  TO WKS-MASCARA-ENTERA
067500     MOVE WKS-MASCARA-ENTERA         TO WKS-LT-VALOR
067600     WRITE RPT-LINE FROM WKS-LINEA-TOTALES AFTER ADVANCING 1
067700
067800     DISPLAY "******************************************"
067900     DISPLAY "NFPREDCT - PLAYERS PROCESSED: "
068000              WKS-JUGADORES-PROCESADOS
068100     DISPLAY "NFPREDCT - PROJECTIONS WRITTEN: "
068200              WKS-PROYECCIONES-ESCRITAS
068300     DISPLAY "******************************************".
068400 800-ESTADISTICAS-EXIT. EXIT.
068500
068600 900-CIERRA-ARCHIVOS SECTION.
068700     CLOSE PLAYERS SCORES PROJOUT RPTFILE.
068800 900-CIERRA-ARCHIVOS-EXIT. EXIT.
