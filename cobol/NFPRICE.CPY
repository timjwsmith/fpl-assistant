000100******************************************************************
000200*                    P R E C I O   J U G A D O R                 *
000300*------------------------------------------------------------------
000400* COPY MEMBER  : NFPRICE                                         *
000500* SISTEMA      : NFB - NRL FANTASY ASSISTANT BATCH                *
000600* DESCRIPCION  : LAYOUT DEL ARCHIVO PRICES. PRECIO EN MILES DE    *
000700*              : DOLARES VIGENTE PARA LA RONDA PRIC-ROUND-NO.     *
000800******************************************************************
000900 01  PRIC-RECORD.
001000     05  PRIC-PLAYER-ID          PIC 9(05).
001100     05  PRIC-SEASON             PIC 9(04).
001200     05  PRIC-ROUND-NO           PIC 9(02).
001300     05  PRIC-PRICE              PIC 9(04).
001400     05  FILLER                  PIC X(05).
