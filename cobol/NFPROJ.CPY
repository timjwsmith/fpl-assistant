000100******************************************************************
000200*                     P R O Y E C C I O N                        *
000300*------------------------------------------------------------------
000400* COPY MEMBER  : NFPROJ                                          *
000500* SISTEMA      : NFB - NRL FANTASY ASSISTANT BATCH                *
000600* DESCRIPCION  : LAYOUT DEL ARCHIVO PROJOUT. SALIDA DEL PASO      *
000700*              : NFPREDCT Y ENTRADA DE NFADVSR1 (CAPITANES,       *
000800*              : TRASPASOS, VALOR DE JUGADORES Y DESCANSOS).      *
000900******************************************************************
001000 01  PROJ-RECORD.
001100     05  PROJ-PLAYER-ID          PIC 9(05).
001200     05  PROJ-SEASON             PIC 9(04).
001300     05  PROJ-ROUND-NO           PIC 9(02).
001400     05  PROJ-PREDICTED-POINTS   PIC S9(03)V9(01).
001500     05  PROJ-CONFIDENCE         PIC 9V99.
001600     05  PROJ-AVG-LAST-3         PIC S9(03)V9(01).
001700     05  PROJ-AVG-ALL            PIC S9(03)V9(01).
001800     05  PROJ-AVG-MINUTES        PIC 9(03)V9(01).
001900     05  PROJ-GAMES-ANALYZED     PIC 9(02).
002000     05  PROJ-METHOD             PIC X(16).
002100         88  PROJ-SIN-HISTORIA           VALUE 'NO-HISTORY      '.
002200         88  PROJ-PROMEDIO-PESADO        VALUE
002300                                   'WEIGHTED-AVERAGE'.
002400     05  FILLER                  PIC X(09).
