000100******************************************************************
000200*                  R E G L A   D E   P U N T E O                 *
000300*------------------------------------------------------------------
000400* COPY MEMBER  : NFRULE                                          *
000500* SISTEMA      : NFB - NRL FANTASY ASSISTANT BATCH                *
000600* DESCRIPCION  : LAYOUT DEL ARCHIVO RULES. UN RENGLON POR CADA    *
000700*              : ESTADISTICA DEL JUEGO (TRIES, RUN-METRES, ETC)   *
000800*              : CON SU FACTOR DE PUNTEO PARA LA TEMPORADA.       *
000900******************************************************************
001000 01  RULE-RECORD.
001100     05  RULE-SEASON             PIC 9(04).
001200     05  RULE-STAT-KEY           PIC X(20).
001300     05  RULE-POINTS-PER         PIC S9(03)V9(03).
001400     05  FILLER                  PIC X(09).
