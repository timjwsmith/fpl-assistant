000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : E. CASTELLANOS (ECAS)                            *
000400* APLICACION  : NRL FANTASY ASSISTANT                            *
000500* PROGRAMA    : NFSCORE1                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : FIRST STEP OF THE ROUND SCORING RUN. LOADS THE   *
000800*             : SEASON SCORING-RULE TABLE, SWEEPS THE MATCH-STAT *
000900*             : FILE AND WRITES ONE FANTASY-SCORE RECORD PER     *
001000*             : INPUT RECORD, THEN PRINTS THE SCORING SUMMARY.   *
001100* ARCHIVOS    : RULES=ENTRADA, MATCHSTATS=ENTRADA, SCORES=SALIDA *
001200*             : RPTFILE=SALIDA (DISP=MOD, COMPARTIDO CON LOS     *
001300*             : PASOS NFPREDCT Y NFADVSR1 DE LA MISMA CORRIDA)   *
001400* ACCION (ES) : R=REPROCESO DE UNA RONDA YA CALCULADA (UPSI-0)   *
001500* INSTALADO   : DD/MM/AAAA                                       *
001600* BPM/RATIONAL: 31104                                             *
001700* NOMBRE      : PASO 1 DE LA CORRIDA DE PUNTEO FANTASY           *
001800******************************************************************
001900*-----------------------------------------------------------------
002000*                      HISTORIAL DE CAMBIOS
002100*-----------------------------------------------------------------
002200* 14/03/1989 ECAS CR-31104  PRIMERA VERSION. CARGA TABLA DE       CR-31104
002300*                 REGLAS Y CALCULA PUNTEO DE TRY/LINE-BREAK.      CR-31104
002400* 02/08/1990 ECAS CR-31188  SE AGREGA FACTOR DE KICK-METRES Y     CR-31188
002500*                 FORCED-DROPOUTS AL TOTAL DE PUNTOS.             CR-31188
002600* 19/11/1991 RQUI CR-31340  CORRIGE REDONDEO DEL TOTAL A 1        CR-31340
002700*                 DECIMAL, ANTES TRUNCABA EN VEZ DE REDONDEAR.    CR-31340
002800* 05/05/1993 RQUI CR-31502  SE AGREGA CONTROL DE ENTRADA VACIA    CR-31502
002900*                 (REGLA SIN FACTOR NO SUMA, NO ABORTA EL PASO).  CR-31502
003000* 23/09/1994 LPORT CR-31699 ESCRITURA DE MINUTES EN SCORES PARA   CR-31699
003100*                 QUE NFPREDCT NO TENGA QUE RELEER MATCHSTATS.    CR-31699
003200* 17/02/1996 LPORT CR-31820 SECCION ESTADISTICAS REESCRITA CON    CR-31820
003300*                 MASCARA EDITADA PARA EL TOTAL GENERAL.          CR-31820
003400* 11/07/1997 LPORT CR-31955 VALIDACION DE FILE STATUS EN LA       CR-31955
003500*                 APERTURA DE LOS CUATRO ARCHIVOS DEL PASO.       CR-31955
003600* 30/10/1998 JMEND Y2K-0031 AMPLIACION DE WKS-RUN-DATE A 8        Y2K-0031
003700*                 POSICIONES (ERA 6, SOLO DD/MM/AA).              Y2K-0031
003800* 09/02/1999 JMEND Y2K-0044 VERIFICADO CONTRA RONDAS DE PRUEBA    Y2K-0044
003900*                 CON FECHA DE SISTEMA 01/01/2000. SIN HALLAZGOS. Y2K-0044
004000* 14/06/2001 JMEND CR-32210 SE AGREGA INTERCEPTS A LA LISTA DE    CR-32210
004100*                 DIECISEIS ESTADISTICAS CON FACTOR DE PUNTEO.    CR-32210
004200* 03/03/2004 DORTI CR-32588 UPSI-0 HABILITA REPROCESO DE UNA      CR-32588
004300*                 RONDA SIN VOLVER A CARGAR LA TABLA DE REGLAS.   CR-32588
004400* 21/01/2009 DORTI CR-32911 LLAVE DE BUSQUEDA AMPLIADA A 20       CR-32911
004500*                 POSICIONES PARA ADMITIR "PENALTIES-CONCEDED".   CR-32911
004600* 08/08/2013 SVALL CR-33340 SE AGREGA DETALLE DE SIN-BINS Y       CR-33340
004700*                 SEND-OFFS A LA SECCION 350-CALCULA-PUNTOS.      CR-33340
004800* 27/05/2021 SVALL CR-33902 REVISION GENERAL DE COMENTARIOS PARA  CR-33902
004900*                 LA MIGRACION DEL AMBIENTE DE PRUEBAS A PROD.    CR-33902
005000*-----------------------------------------------------------------
005100 IDENTIFICATION DIVISION.
005200 PROGRAM-ID.                     NFSCORE1.
005300 AUTHOR.                         E. CASTELLANOS.
005400 INSTALLATION.                   NRL FANTASY DATA CENTER.
005500 DATE-WRITTEN.                   14/03/1989.
005600 DATE-COMPILED.
005700 SECURITY.                       CONFIDENCIAL - SOLO PERSONAL
005800                                  AUTORIZADO DEL CENTRO DE COMPUTO.
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     C01                       IS TOP-OF-FORM
006300     CLASS WKS-CLASE-DIGITOS   IS "0" THRU "9"
006400     UPSI-0 ON STATUS IS       WKS-SW-REPROCESO-ON
006500            OFF STATUS IS      WKS-SW-REPROCESO-OFF.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800******************************************************************
006900*              A R C H I V O S   D E   E N T R A D A
007000******************************************************************
007100     SELECT RULES      ASSIGN   TO RULES
007200            ORGANIZATION         IS LINE SEQUENTIAL
007300            FILE STATUS          IS FS-RULES
007400                                    FSE-RULES.
007500     SELECT MATCHSTATS ASSIGN   TO MATCHSTATS
007600            ORGANIZATION         IS LINE SEQUENTIAL
007700            FILE STATUS          IS FS-MATCHSTATS
007800                                    FSE-MATCHSTATS.
007900******************************************************************
008000*              A R C H I V O S   D E   S A L I D A
008100******************************************************************
008200     SELECT SCORES      ASSIGN  TO SCORES
008300            ORGANIZATION        IS LINE SEQUENTIAL
008400            FILE STATUS         IS FS-SCORES
008500                                   FSE-SCORES.
008600     SELECT RPTFILE      ASSIGN TO RPTFILE
008700            ORGANIZATION        IS LINE SEQUENTIAL
008800            FILE STATUS         IS FS-RPTFILE.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200******************************************************************
009300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
009400******************************************************************
009500*   TABLA DE FACTORES DE PUNTEO POR ESTADISTICA DE LA TEMPORADA.
009600 FD  RULES.
009700     COPY NFRULE.
009800*   ESTADISTICA CRUDA DE UN JUGADOR EN UNA RONDA JUGADA.
009900 FD  MATCHSTATS.
010000     COPY NFMSTAT.
010100*   PUNTEO FANTASY CALCULADO, UN RENGLON POR JUGADOR/RONDA.
010200 FD  SCORES.
010300     COPY NFSCORX.
010400*   REPORTE IMPRESO DE 132 COLUMNAS, COMPARTIDO POR LOS 3 PASOS.
010500 FD  RPTFILE
010600     RECORD CONTAINS 132 CHARACTERS.
010700 01  RPT-LINE                    PIC X(132).
010800
010900 WORKING-STORAGE SECTION.
011000******************************************************************
011100*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011200******************************************************************
011300 01 WKS-FS-STATUS.
011400    02 FS-RULES                  PIC 9(02) VALUE ZEROES.
011500    02 FSE-RULES.
011600       04 FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
011700       04 FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
011800       04 FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
011900    02 FS-MATCHSTATS             PIC 9(02) VALUE ZEROES.
012000    02 FSE-MATCHSTATS.
012100       04 FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
012200       04 FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
012300       04 FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
012400    02 FS-SCORES                 PIC 9(02) VALUE ZEROES.
012500    02 FSE-SCORES.
012600       04 FSE-RETURN              PIC S9(4) COMP-5 VALUE 0.
012700       04 FSE-FUNCTION            PIC S9(4) COMP-5 VALUE 0.
012800       04 FSE-FEEDBACK            PIC S9(4) COMP-5 VALUE 0.
012900    02 FS-RPTFILE                PIC 9(02) VALUE ZEROES.
013000    02 PROGRAMA                  PIC X(08) VALUE SPACES.
013100    02 ARCHIVO                   PIC X(08) VALUE SPACES.
013200    02 ACCION                    PIC X(10) VALUE SPACES.
013300    02 LLAVE                     PIC X(32) VALUE SPACES.
013400******************************************************************
013500*                 88-LEVELS DE FIN DE ARCHIVO                    *
013600******************************************************************
013700 01 WKS-SWITCHES.
013800    02 WKS-SW-EOF-RULES          PIC X(01) VALUE "N".
013900       88 WKS-FIN-RULES                     VALUE "S".
014000    02 WKS-SW-EOF-MATCHSTATS     PIC X(01) VALUE "N".
014100       88 WKS-FIN-MATCHSTATS                VALUE "S".
014200    02 WKS-SW-REPROCESO-ON       PIC X(01) VALUE "N".
014300    02 WKS-SW-REPROCESO-OFF      PIC X(01) VALUE "S".
014400******************************************************************
014500*           PARAMETROS DE CORRIDA LEIDOS DE SYSIN (TARJETA)      *
014600******************************************************************
014700 01 WKS-PARM-CARD                PIC X(80) VALUE SPACES.
014800 01 WKS-PARM-CARD-R REDEFINES WKS-PARM-CARD.
014900    02 WKS-PARM-SEASON           PIC 9(04).
015000    02 WKS-PARM-FILLER           PIC X(76).
015100 01 WKS-RUN-DATE                 PIC 9(08) VALUE ZEROES.
015200 01 WKS-RUN-DATE-R REDEFINES WKS-RUN-DATE.
015300    02 WKS-RUN-YY                PIC 9(04).
015400    02 WKS-RUN-MM                PIC 9(02).
015500    02 WKS-RUN-DD                PIC 9(02).
015600******************************************************************
015700*          TABLA DE REGLAS DE PUNTEO (CARGA EN MEMORIA)          *
015800******************************************************************
015900 01 WKS-TABLA-CONTROL.
016000    02 WKS-REGLAS-CNT            PIC 9(04) COMP VALUE ZERO.
016100 01 WKS-TABLA-REGLAS.
016200    02 WKS-REGLA  OCCURS 1 TO 20 TIMES
016300                   DEPENDING ON  WKS-REGLAS-CNT
016400                   ASCENDING KEY IS WKS-REGLA-CLAVE
016500                   INDEXED BY    IDX-REGLA.
016600       04 WKS-REGLA-CLAVE        PIC X(20).
016700       04 WKS-REGLA-FACTOR       PIC S9(03)V9(03).
016800 01 WKS-REGLA-ALT REDEFINES WKS-TABLA-REGLAS.
016900    02 FILLER                    PIC X(460).
017000******************************************************************
017100*                RECURSOS DE CALCULO DE PUNTEO                   *
017200******************************************************************
017300 01 WKS-CALCULO.
017400    02 WKS-BUSCA-CLAVE           PIC X(20) VALUE SPACES.
017500    02 WKS-BUSCA-VALOR           PIC S9(04) VALUE ZERO.
017600    02 WKS-ACUM-PUNTOS           PIC S9(07)V9(03) VALUE ZERO.
017700    02 WKS-PUNTOS-REDONDEADOS    PIC S9(03)V9(01) VALUE ZERO.
017800******************************************************************
017900*                  CONTADORES DE CONTROL                        *
018000******************************************************************
018100 01 WKS-CONTADORES.
018200    02 WKS-REGISTROS-LEIDOS      PIC 9(07) COMP VALUE ZERO.
018300    02 WKS-REGISTROS-ESCRITOS    PIC 9(07) COMP VALUE ZERO.
018400    02 WKS-TOTAL-GENERAL         PIC S9(09)V9(01) VALUE ZERO.
018500    02 WKS-LINEA-REPORTE         PIC 9(03) COMP VALUE ZERO.
018600    02 WKS-PAGINA-REPORTE        PIC 9(03) COMP VALUE ZERO.
018700 01 WKS-MASCARA                  PIC Z,ZZZ,ZZ9.9- VALUE ZEROES.
018800 01 WKS-MASCARA-ENTERA           PIC ZZZ,ZZ9      VALUE ZEROES.
018900******************************************************************
019000*        MAQUETACION DE LINEAS DEL REPORTE (132 COLUMNAS)        *
019100******************************************************************
019200 01 WKS-ENC-1.
019300    02 FILLER                    PIC X(30) VALUE
019400       "NRL FANTASY ASSISTANT".
019500    02 FILLER                    PIC X(40) VALUE
019600       "RONDA DE PUNTEO FANTASY - RESUMEN".
019700    02 FILLER                    PIC X(06) VALUE "PAGINA".
019800    02 WKS-ENC-1-PAG             PIC ZZZ9.
019900    02 FILLER                    PIC X(52) VALUE SPACES.
020000 01 WKS-ENC-2.
020100    02 FILLER                    PIC X(132) VALUE ALL "=".
020200 01 WKS-LINEA-TOTALES.
020300    02 FILLER                    PIC X(30) VALUE SPACES.
020400    02 WKS-LT-ETIQUETA           PIC X(30) VALUE SPACES.
020500    02 WKS-LT-VALOR              PIC X(16) VALUE SPACES.
020600    02 FILLER                    PIC X(56) VALUE SPACES.
020700
020800 PROCEDURE DIVISION.
020900******************************************************************
021000*               S E C C I O N    P R I N C I P A L
021100******************************************************************
021200 000-PRINCIPAL SECTION.
021300     PERFORM 100-APERTURA-ARCHIVOS
021400        THRU 100-APERTURA-ARCHIVOS-EXIT
021500     PERFORM 200-CARGA-TABLA-REGLAS
021600        THRU 200-CARGA-TABLA-REGLAS-EXIT
021700     PERFORM 300-BARRIDO-ESTADISTICAS
021800        THRU 300-BARRIDO-ESTADISTICAS-EXIT
021900     PERFORM 800-ESTADISTICAS
022000        THRU 800-ESTADISTICAS-EXIT
022100     PERFORM 900-CIERRA-ARCHIVOS
022200        THRU 900-CIERRA-ARCHIVOS-EXIT
022300     STOP RUN.
022400 000-PRINCIPAL-EXIT. EXIT.
022500
022600 100-APERTURA-ARCHIVOS SECTION.
022700     ACCEPT WKS-PARM-CARD FROM SYSIN
022800     ACCEPT WKS-RUN-DATE  FROM SYSIN
022900     MOVE   1             TO WKS-PAGINA-REPORTE
023000     MOVE   WKS-PAGINA-REPORTE TO WKS-ENC-1-PAG
023100     OPEN INPUT  RULES MATCHSTATS
023200          OUTPUT SCORES
023300          EXTEND RPTFILE
023400     MOVE "NFSCORE1" TO PROGRAMA
023500     IF FS-RULES NOT EQUAL 0
023600        MOVE "OPEN"    TO ACCION
023700        MOVE SPACES    TO LLAVE
023800        MOVE "RULES"   TO ARCHIVO
023900        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
024000                              FS-RULES, FSE-RULES
024100        DISPLAY ">>> ERROR AL ABRIR EL ARCHIVO RULES <<<"
024200                UPON CONSOLE
024300        MOVE  91        TO RETURN-CODE
024400        STOP RUN
024500     END-IF
024600     IF FS-MATCHSTATS NOT EQUAL 0
024700        MOVE "OPEN"      TO ACCION
024800        MOVE SPACES      TO LLAVE
024900        MOVE "MATCHSTAT" TO ARCHIVO
025000        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
025100                              FS-MATCHSTATS, FSE-MATCHSTATS
025200        DISPLAY ">>> ERROR AL ABRIR EL ARCHIVO MATCHSTATS <<<"
025300                UPON CONSOLE
025400        MOVE  91        TO RETURN-CODE
025500        STOP RUN
025600     END-IF
025700     IF FS-SCORES NOT EQUAL 0
025800        MOVE "OPEN"    TO ACCION
025900        MOVE SPACES    TO LLAVE
026000        MOVE "SCORES"  TO ARCHIVO
026100        CALL "DEBD1R00" USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
026200                              FS-SCORES, FSE-SCORES
026300        DISPLAY ">>> ERROR AL ABRIR EL ARCHIVO SCORES <<<"
026400                UPON CONSOLE
026500        MOVE  91        TO RETURN-CODE
026600        STOP RUN
026700     END-IF.
026800 100-APERTURA-ARCHIVOS-EXIT. EXIT.
026900
027000 200-CARGA-TABLA-REGLAS SECTION.
027100     READ RULES
027200         AT END SET WKS-FIN-RULES TO TRUE
027300     END-READ
027400     PERFORM 205-PROCESA-REGLA
027500        THRU 205-PROCESA-REGLA-EXIT
027600        UNTIL WKS-FIN-RULES.
027700 200-CARGA-TABLA-REGLAS-EXIT. EXIT.
027800
027900 205-PROCESA-REGLA SECTION.
028000     IF RULE-SEASON = WKS-PARM-SEASON
028100        ADD 1 TO WKS-REGLAS-CNT
028200        MOVE RULE-STAT-KEY    TO WKS-REGLA-CLAVE(WKS-REGLAS-CNT)
028300        MOVE RULE-POINTS-PER  TO WKS-REGLA-FACTOR(WKS-REGLAS-CNT)
028400     END-IF
028500     READ RULES
028600         AT END SET WKS-FIN-RULES TO TRUE
028700     END-READ.
028800 205-PROCESA-REGLA-EXIT. EXIT.
028900
029000 300-BARRIDO-ESTADISTICAS SECTION.
029100     READ MATCHSTATS
029200         AT END SET WKS-FIN-MATCHSTATS TO TRUE
029300     END-READ
029400     PERFORM 305-PROCESA-ESTADISTICA
029500        THRU 305-PROCESA-ESTADISTICA-EXIT
029600        UNTIL WKS-FIN-MATCHSTATS.
029700 300-BARRIDO-ESTADISTICAS-EXIT. EXIT.
029800
029900 305-PROCESA-ESTADISTICA SECTION.
030000     ADD 1 TO WKS-REGISTROS-LEIDOS
030100     PERFORM 350-CALCULA-PUNTOS
030200        THRU 350-CALCULA-PUNTOS-EXIT
030300     MOVE MSTA-PLAYER-ID    TO SCRX-PLAYER-ID
030400     MOVE MSTA-SEASON       TO SCRX-SEASON
030500     MOVE MSTA-ROUND-NO     TO SCRX-ROUND-NO
030600     MOVE WKS-PUNTOS-REDONDEADOS TO SCRX-FANTASY-POINTS
030700     MOVE MSTA-MINUTES      TO SCRX-MINUTES
030800     WRITE SCRX-RECORD
030900     ADD 1 TO WKS-REGISTROS-ESCRITOS
031000     ADD WKS-PUNTOS-REDONDEADOS TO WKS-TOTAL-GENERAL
031100     READ MATCHSTATS
031200         AT END SET WKS-FIN-MATCHSTATS TO TRUE
031300     END-READ.
031400 305-PROCESA-ESTADISTICA-EXIT. EXIT.
031500
031600******************************************************************
031700*   350-CALCULA-PUNTOS - SUMA ESTADISTICA X FACTOR DE LA TABLA   *
031800*   DE REGLAS PARA LAS DIECISEIS ESTADISTICAS DEL RENGLON.       *
031900******************************************************************
032000 350-CALCULA-PUNTOS SECTION.
032100     MOVE ZERO TO WKS-ACUM-PUNTOS
032200
032300     MOVE "TRIES"               TO WKS-BUSCA-CLAVE
032400     MOVE MSTA-TRIES            TO WKS-BUSCA-VALOR
032500     PERFORM 360-ACUMULA-ESTADISTICA
032600        THRU 360-ACUMULA-ESTADISTICA-EXIT
032700
032800     MOVE "TRY_ASSISTS"         TO WKS-BUSCA-CLAVE
032900     MOVE MSTA-TRY-ASSISTS      TO WKS-BUSCA-VALOR
033000     PERFORM 360-ACUMULA-ESTADISTICA
033100        THRU 360-ACUMULA-ESTADISTICA-EXIT
033200
033300     MOVE "LINEBREAK_ASSISTS"   TO WKS-BUSCA-CLAVE
033400     MOVE MSTA-LINEBREAK-ASSISTS TO WKS-BUSCA-VALOR
033500     PERFORM 360-ACUMULA-ESTADISTICA
033600        THRU 360-ACUMULA-ESTADISTICA-EXIT
033700
033800     MOVE "LINE_BREAKS"         TO WKS-BUSCA-CLAVE
033900     MOVE MSTA-LINE-BREAKS      TO WKS-BUSCA-VALOR
034000     PERFORM 360-ACUMULA-ESTADISTICA
034100        THRU 360-ACUMULA-ESTADISTICA-EXIT
034200
034300     MOVE "RUN_METRES"          TO WKS-BUSCA-CLAVE
034400     MOVE MSTA-RUN-METRES       TO WKS-BUSCA-VALOR
034500     PERFORM 360-ACUMULA-ESTADISTICA
034600        THRU 360-ACUMULA-ESTADISTICA-EXIT
034700
034800     MOVE "TACKLE_BREAKS"       TO WKS-BUSCA-CLAVE
034900     MOVE MSTA-TACKLE-BREAKS    TO WKS-BUSCA-VALOR
035000     PERFORM 360-ACUMULA-ESTADISTICA
035100        THRU 360-ACUMULA-ESTADISTICA-EXIT
035200
035300     MOVE "TACKLES"             TO WKS-BUSCA-CLAVE
035400     MOVE MSTA-TACKLES          TO WKS-BUSCA-VALOR
035500     PERFORM 360-ACUMULA-ESTADISTICA
035600        THRU 360-ACUMULA-ESTADISTICA-EXIT
035700
035800     MOVE "OFFLOADS"            TO WKS-BUSCA-CLAVE
035900     MOVE MSTA-OFFLOADS         TO WKS-BUSCA-VALOR
036000     PERFORM 360-ACUMULA-ESTADISTICA
036100        THRU 360-ACUMULA-ESTADISTICA-EXIT
036200
036300     MOVE "KICK_METRES"         TO WKS-BUSCA-CLAVE
036400     MOVE MSTA-KICK-METRES      TO WKS-BUSCA-VALOR
036500     PERFORM 360-ACUMULA-ESTADISTICA
036600        THRU 360-ACUMULA-ESTADISTICA-EXIT
036700
036800     MOVE "FORCED_DROPOUTS"     TO WKS-BUSCA-CLAVE
036900     MOVE MSTA-FORCED-DROPOUTS  TO WKS-BUSCA-VALOR
037000     PERFORM 360-ACUMULA-ESTADISTICA
037100        THRU 360-ACUMULA-ESTADISTICA-EXIT
037200
037300     MOVE "INTERCEPTS"          TO WKS-BUSCA-CLAVE
037400     MOVE MSTA-INTERCEPTS       TO WKS-BUSCA-VALOR
037500     PERFORM 360-ACUMULA-ESTADISTICA
037600        THRU 360-ACUMULA-ESTADISTICA-EXIT
037700
037800     MOVE "MISSED_TACKLES"      TO WKS-BUSCA-CLAVE
037900     MOVE MSTA-MISSED-TACKLES   TO WKS-BUSCA-VALOR
038000     PERFORM 360-ACUMULA-ESTADISTICA
038100        THRU 360-ACUMULA-ESTADISTICA-EXIT
038200
038300     MOVE "ERRORS"              TO WKS-BUSCA-CLAVE
038400     MOVE MSTA-ERRORS           TO WKS-BUSCA-VALOR
038500     PERFORM 360-ACUMULA-ESTADISTICA
038600        THRU 360-ACUMULA-ESTADISTICA-EXIT
038700
038800     MOVE "PENALTIES_CONCEDED"  TO WKS-BUSCA-CLAVE
038900     MOVE MSTA-PENALTIES-CONCEDED TO WKS-BUSCA-VALOR
039000     PERFORM 360-ACUMULA-ESTADISTICA
039100        THRU 360-ACUMULA-ESTADISTICA-EXIT
039200
039300     MOVE "SIN_BINS"            TO WKS-BUSCA-CLAVE
039400     MOVE MSTA-SIN-BINS         TO WKS-BUSCA-VALOR
039500     PERFORM 360-ACUMULA-ESTADISTICA
039600        THRU 360-ACUMULA-ESTADISTICA-EXIT
039700
039800     MOVE "SEND_OFFS"           TO WKS-BUSCA-CLAVE
039900     MOVE MSTA-SEND-OFFS        TO WKS-BUSCA-VALOR
040000     PERFORM 360-ACUMULA-ESTADISTICA
040100        THRU 360-ACUMULA-ESTADISTICA-EXIT
040200
040300     COMPUTE WKS-PUNTOS-REDONDEADOS ROUNDED =
040400             WKS-ACUM-PUNTOS.
040500 350-CALCULA-PUNTOS-EXIT. EXIT.
040600
040700******************************************************************
040800*   360-ACUMULA-ESTADISTICA - BUSQUEDA BINARIA (SEARCH ALL) DE   *
040900*   WKS-BUSCA-CLAVE EN LA TABLA DE REGLAS YA ORDENADA.           *
041000******************************************************************
041100 360-ACUMULA-ESTADISTICA SECTION.
041200     SET IDX-REGLA TO 1
041300     SEARCH ALL WKS-REGLA
041400        WHEN WKS-REGLA-CLAVE(IDX-REGLA) = WKS-BUSCA-CLAVE
041500             COMPUTE WKS-ACUM-PUNTOS = WKS-ACUM-PUNTOS +
041600                     (WKS-BUSCA-VALOR * WKS-REGLA-FACTOR(IDX-REGLA))
041700     END-SEARCH.
041800 360-ACUMULA-ESTADISTICA-EXIT. EXIT.
041900
042000 800-ESTADISTICAS SECTION.
042100     MOVE WKS-PAGINA-REPORTE  TO WKS-ENC-1-PAG
042200     WRITE RPT-LINE FROM WKS-ENC-1   AFTER ADVANCING C01
042300     WRITE RPT-LINE FROM WKS-ENC-2   AFTER ADVANCING 1
042400     MOVE "1. SCORING SUMMARY"          TO WKS-LT-ETIQUETA
042500     MOVE SPACES                         TO WKS-LT-VALOR
042600     WRITE RPT-LINE FROM WKS-LINEA-TOTALES AFTER ADVANCING 2
042700
042800     MOVE "RECORDS READ........"  TO WKS-LT-ETIQUETA
042900     MOVE WKS-REGISTROS-LEIDOS    TO WKS-MASCARA-ENTERA
043000     MOVE WKS-MASCARA-ENTERA      TO WKS-LT-VALOR
043100     WRITE RPT-LINE FROM WKS-LINEA-TOTALES AFTER ADVANCING 2
043200
043300     MOVE "SCORES WRITTEN......."  TO WKS-LT-ETIQUETA
043400     MOVE WKS-REGISTROS-ESCRITOS   TO WKS-MASCARA-ENTERA
043500     MOVE WKS-MASCARA-ENTERA       TO WKS-LT-VALOR
043600     WRITE RPT-LINE FROM WKS-LINEA-TOTALES AFTER ADVANCING 1
043700
043800     MOVE "GRAND TOTAL POINTS..."  TO WKS-LT-ETIQUETA
043900     MOVE WKS-TOTAL-GENERAL        TO WKS-MASCARA
044000     MOVE WKS-MASCARA              TO WKS-LT-VALOR
044100     WRITE RPT-LINE FROM WKS-LINEA-TOTALES AFTER ADVANCING 1
044200
044300     DISPLAY "******************************************"
044400     DISPLAY "NFSCORE1 - RECORDS READ:     " WKS-REGISTROS-LEIDOS
044500     DISPLAY "NFSCORE1 - SCORES WRITTEN:   " WKS-REGISTROS-ESCRITOS
044600     DISPLAY "NFSCORE1 - GRAND TOTAL PTS:  " WKS-MASCARA
044700     DISPLAY "******************************************".
044800 800-ESTADISTICAS-EXIT. EXIT.
044900
045000 900-CIERRA-ARCHIVOS SECTION.
045100     CLOSE RULES MATCHSTATS SCORES RPTFILE.
045200 900-CIERRA-ARCHIVOS-EXIT. EXIT.
