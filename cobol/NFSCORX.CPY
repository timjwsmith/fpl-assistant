000100******************************************************************
000200*                  P U N T E O   F A N T A S Y                   *
000300*------------------------------------------------------------------
000400* COPY MEMBER  : NFSCORX                                         *
000500* SISTEMA      : NFB - NRL FANTASY ASSISTANT BATCH                *
000600* DESCRIPCION  : LAYOUT DEL ARCHIVO SCORES. SALIDA DEL PASO       *
000700*              : NFSCORE1 Y ENTRADA DEL PASO NFPREDCT. MISMO      *
000800*              : ORDEN QUE MATCHSTATS (JUGADOR / RONDA).          *
000900******************************************************************
001000 01  SCRX-RECORD.
001100     05  SCRX-PLAYER-ID          PIC 9(05).
001200     05  SCRX-SEASON             PIC 9(04).
001300     05  SCRX-ROUND-NO           PIC 9(02).
001400     05  SCRX-FANTASY-POINTS     PIC S9(03)V9(01).
001500     05  SCRX-MINUTES            PIC 9(03).
001600     05  FILLER                  PIC X(11).
