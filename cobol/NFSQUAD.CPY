000100******************************************************************
000200*                    E Q U I P O   F A N T A S Y                 *
000300*------------------------------------------------------------------
000400* COPY MEMBER  : NFSQUAD                                         *
000500* SISTEMA      : NFB - NRL FANTASY ASSISTANT BATCH                *
000600* DESCRIPCION  : LAYOUT DEL ARCHIVO SQUAD. DIECISIETE RENGLONES   *
000700*              : ESPERADOS, UNO POR CADA JUGADOR DEL EQUIPO.      *
000800******************************************************************
000900 01  SQAD-RECORD.
001000     05  SQAD-PLAYER-ID          PIC 9(05).
001100     05  FILLER                  PIC X(05).
